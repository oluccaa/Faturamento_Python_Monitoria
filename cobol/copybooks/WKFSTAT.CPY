000100*================================================================*
000200*  AREA COMUM DE FILE STATUS - PADRAO DA CASA                   *
000300*================================================================*
000400 77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
000500 77 FS-ARQUIVO              PIC X(08) VALUE SPACES.
000600 77 FS-OPERACAO             PIC X(13) VALUE SPACES.
000700 77 FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.
000800 77 FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.
000900 77 FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.
001000 77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.
