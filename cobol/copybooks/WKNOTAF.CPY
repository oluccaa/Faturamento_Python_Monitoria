000100*================================================================*
000200*  LAYOUT DA NOTA FISCAL ELETRONICA - ARQUIVO NOTASF (100 POS.)  *
000300*================================================================*
000400 01  REG-NOTA-FISCAL.
000500     05 NF-ID-PEDIDO        PIC 9(09).
000600     05 NF-NUMERO           PIC X(10).
000700     05 NF-SERIE            PIC X(03).
000800     05 NF-DATA-EMISSAO     PIC X(10).
000900     05 NF-HORA-EMISSAO     PIC X(08).
001000     05 NF-CHAVE            PIC X(44).
001100     05 NF-VALOR-TOTAL      PIC S9(11)V99.
001200     05 FILLER              PIC X(03).
