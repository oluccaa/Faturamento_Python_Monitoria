000100*================================================================*
000200*  LAYOUT DO PEDIDO REFINADO - ARQUIVO REFINAD (340 POSICOES)    *
000300*  PEDIDO ORIGINAL + ENRIQUECIMENTO DE VENDEDOR/CATEGORIA/NOTA   *
000400*================================================================*
000500 01  REG-PEDIDO-REFIN.
000600     05 RFO-CODIGO-PEDIDO   PIC 9(09).
000700     05 RFO-NUMERO-PEDIDO   PIC X(15).
000800     05 RFO-CODIGO-CLIENTE  PIC 9(09).
000900     05 RFO-DATA-PREVISAO   PIC X(10).
001000     05 RFO-ETAPA           PIC X(02).
001100     05 RFO-QTDE-PARCELAS   PIC 9(03).
001200     05 RFO-QTD-ITENS       PIC 9(03).
001300     05 RFO-FATURADO        PIC X(01).
001400     05 RFO-CANCELADO       PIC X(01).
001500     05 RFO-D-FAT           PIC X(10).
001600     05 RFO-D-INC           PIC X(10).
001700     05 RFO-H-INC           PIC X(08).
001800     05 RFO-U-FAT           PIC X(10).
001900     05 RFO-COD-VEND        PIC 9(09).
002000     05 RFO-COD-CATEG       PIC X(10).
002100     05 RFO-CONSUMIDOR-FINAL
002200                            PIC X(01).
002300     05 RFO-NUM-PED-CLIENTE PIC X(15).
002400     05 RFO-VALOR-TOTAL     PIC S9(11)V99.
002500     05 RFO-OBS-VENDA       PIC X(40).
002600*
002700*    CAMPOS DE ENRIQUECIMENTO E RECONCILIACAO
002800*
002900     05 REF-VENDEDOR-NOME   PIC X(30).
003000     05 REF-CATEGORIA-NOME  PIC X(30).
003100     05 REF-NF-NUMERO       PIC X(10).
003200     05 REF-NF-SERIE        PIC X(03).
003300     05 REF-NF-DATA-EMISSAO PIC X(10).
003400     05 REF-NF-VALOR-TOTAL  PIC S9(11)V99.
003500     05 REF-STATUS-PROCESSO PIC X(25).
003600     05 REF-HASH-INTEGRIDADE
003700                            PIC X(32).
003800     05 FILLER              PIC X(08).
