000100*================================================================*
000200*  LAYOUT DO CADASTRO DE VENDEDORES - ARQUIVO VENDEDO (40 POS.)  *
000300*================================================================*
000400 01  REG-VENDEDOR.
000500     05 VND-CODIGO          PIC 9(09).
000600     05 VND-NOME            PIC X(30).
000700     05 FILLER              PIC X(01).
