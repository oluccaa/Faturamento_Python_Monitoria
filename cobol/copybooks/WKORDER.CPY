000100*================================================================*
000200*  LAYOUT DO PEDIDO DE VENDA - ARQUIVO PEDIDOS (180 POSICOES)    *
000300*================================================================*
000400 01  REG-PEDIDO.
000500     05 ORD-CODIGO-PEDIDO   PIC 9(09).
000600     05 ORD-NUMERO-PEDIDO   PIC X(15).
000700     05 ORD-CODIGO-CLIENTE  PIC 9(09).
000800     05 ORD-DATA-PREVISAO   PIC X(10).
000900     05 ORD-ETAPA           PIC X(02).
001000     05 ORD-QTDE-PARCELAS   PIC 9(03).
001100     05 ORD-QTD-ITENS       PIC 9(03).
001200     05 ORD-FATURADO        PIC X(01).
001300     05 ORD-CANCELADO       PIC X(01).
001400     05 ORD-D-FAT           PIC X(10).
001500     05 ORD-D-INC           PIC X(10).
001600     05 ORD-H-INC           PIC X(08).
001700     05 ORD-U-FAT           PIC X(10).
001800     05 ORD-COD-VEND        PIC 9(09).
001900     05 ORD-COD-CATEG       PIC X(10).
002000     05 ORD-CONSUMIDOR-FINAL
002100                            PIC X(01).
002200     05 ORD-NUM-PED-CLIENTE PIC X(15).
002300     05 ORD-VALOR-TOTAL     PIC S9(11)V99.
002400     05 ORD-OBS-VENDA       PIC X(40).
002500     05 FILLER              PIC X(01).
