000100*================================================================*
000200*  LAYOUT DO ITEM DO PEDIDO - ARQUIVO ITENS (110 POSICOES)       *
000300*================================================================*
000400 01  REG-ITEM-PEDIDO.
000500     05 ITM-CODIGO-PEDIDO   PIC 9(09).
000600     05 ITM-CODIGO          PIC X(15).
000700     05 ITM-DESCRICAO       PIC X(30).
000800     05 ITM-NCM             PIC X(10).
000900     05 ITM-CFOP            PIC X(05).
001000     05 ITM-UNIDADE         PIC X(04).
001100     05 ITM-QUANTIDADE      PIC S9(07)V99.
001200     05 ITM-VALOR-UNITARIO  PIC S9(09)V99.
001300     05 ITM-VALOR-TOTAL     PIC S9(11)V99.
001400     05 FILLER              PIC X(04).
