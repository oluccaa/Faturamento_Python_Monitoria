000100*================================================================*
000200*  LAYOUT DO CADASTRO DE CATEGORIAS - ARQUIVO CATEGOR (40 POS.)  *
000300*================================================================*
000400 01  REG-CATEGORIA.
000500     05 CAT-CODIGO          PIC X(10).
000600     05 CAT-DESCRICAO       PIC X(30).
