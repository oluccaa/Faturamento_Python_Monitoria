000100*================================================================*
000200*  LAYOUT DA PARCELA DO PEDIDO - ARQUIVO PARCELAS (50 POSICOES)  *
000300*================================================================*
000400 01  REG-PARCELA.
000500     05 PAR-CODIGO-PEDIDO   PIC 9(09).
000600     05 PAR-NUMERO-PARCELA  PIC 9(03).
000700     05 PAR-DATA-VENCIMENTO PIC X(10).
000800     05 PAR-PERCENTUAL      PIC S9(03)V99.
000900     05 PAR-QUANTIDADE-DIAS PIC 9(04).
001000     05 PAR-VALOR           PIC S9(11)V99.
001100     05 FILLER              PIC X(06).
