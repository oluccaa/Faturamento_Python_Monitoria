000100*================================================================*
000200*  LAYOUT DO PEDIDO BLOQUEADO/PROCESSADO - 9 POSICOES            *
000300*================================================================*
000400 01  REG-PEDIDO-BLOQ.
000500     05 BLK-CODIGO-PEDIDO   PIC 9(09).
