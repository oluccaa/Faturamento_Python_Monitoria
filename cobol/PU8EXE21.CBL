000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PU8EXE21.
000300 AUTHOR.        JOANA R. FARAH.
000400 INSTALLATION.  CPD COMERCIAL BOA VISTA DISTRIB LTDA.
000500 DATE-WRITTEN.  03/09/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DO CPD - NAO DIVULGAR.
000800*
000900* RELATORIO DE ANALISE DE FATURAMENTO.
001000*
001100* LE O ARQUIVO DE PEDIDOS REFINADOS GRAVADO PELO PU8EXE20,
001200* JUNTA CADA PEDIDO COM SEUS ITENS E PARCELAS, CALCULA AS
001300* METRICAS DE PRAZO, CONDICAO DE PAGAMENTO, SITUACAO E
001400* SITUACAO FISCAL, IMPRIME O DETALHE POR PEDIDO/ITEM E A
001500* PAGINA DE TOTAIS COM AS TABELAS DE ACOMPANHAMENTO GERENCIAL.
001600*
001700*----------------------------------------------------------------
001800*  HISTORICO DE ALTERACOES
001900*----------------------------------------------------------------
002000* 03/09/1991 JRF CH-0025  PROGRAMA ORIGINAL - LISTAGEM SIMPLES      CH0025
002100*                         DE PEDIDO X NOTA FISCAL EM PAPEL.         CH0025
002200* 17/02/1993 JRF CH-0038  INCLUIDA QUEBRA DE PAGINA COM             CH0038
002300*                         CABECALHO REPETIDO A CADA PEDIDO.         CH0038
002400* 05/10/1994 ACP CH-0054  INCLUIDO CALCULO DE PRAZO DE ENTREGA      CH0054
002500*                         (DATA FATURA MENOS DATA INCLUSAO).        CH0054
002600* 09/02/1998 MHS CH-0070  REVISAO GERAL PARA VIRADA DO ANO 2000     CH0070
002700*                         - DATAS TRATADAS SEMPRE COMO TEXTO        CH0070
002800*                         DD/MM/AAAA, SEM PRESUNCAO DE SECULO.      CH0070
002900* 18/01/1999 MHS CH-0071  TESTE DE VIRADA DO SECULO CONCLUIDO.      CH0071
003000* 12/11/2002 MHS CH-0094  INCLUIDA CONDICAO DE PAGAMENTO (A         CH0094
003100*                         VISTA / NX) A PARTIR DAS PARCELAS.        CH0094
003200* 27/06/2006 RBF CH-0115  INCLUIDA PAGINA DE TOTAIS COM TICKET      CH0115
003300*                         MEDIO E COBERTURA FISCAL.                 CH0115
003400* 22/03/2008 RBF CH-0128  PASSA A RECEBER O PEDIDO REFINADO         CH0128
003500*                         JA COM DADOS DA NF-E (ANTES ERA NOTA      CH0128
003600*                         FISCAL EM PAPEL DIGITADA A PARTE).        CH0128
003700* 14/05/2012 RBF CH-0145  INCLUIDAS TABELAS DE FATURAMENTO POR      CH0145
003800*                         MES, TOP PRODUTOS E TOP CATEGORIAS.       CH0145
003900* 03/08/2016 LNT CH-0169  INCLUIDA TABELA DE PEDIDOS POR HORA       CH0169
004000*                         DE INCLUSAO PARA O PAINEL GERENCIAL.      CH0169
004100* 30/01/2023 LNT CH-0203  REVISAO GERAL - ORDENACAO DO DETALHE      CH0203
004200*                         POR DATA DE REFERENCIA E NUMERO DO        CH0203
004300*                         PEDIDO, SEM UTILIZAR O VERBO SORT.        CH0203
004400*----------------------------------------------------------------
004500*
004600 ENVIRONMENT    DIVISION.
004700 CONFIGURATION  SECTION.
004800 SPECIAL-NAMES.
004900                C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT   SECTION.
005200 FILE-CONTROL.
005300*
005400     SELECT REFINAD         ASSIGN TO DISK
005500                            ORGANIZATION LINE SEQUENTIAL
005600                            ACCESS SEQUENTIAL
005700                            FILE STATUS FS-REFINAD.
005800*
005900     SELECT ITENS           ASSIGN TO DISK
006000                            ORGANIZATION LINE SEQUENTIAL
006100                            ACCESS SEQUENTIAL
006200                            FILE STATUS FS-ITENS.
006300*
006400     SELECT PARCELAS        ASSIGN TO DISK
006500                            ORGANIZATION LINE SEQUENTIAL
006600                            ACCESS SEQUENTIAL
006700                            FILE STATUS FS-PARCELAS.
006800*
006900     SELECT RELATO          ASSIGN TO DISK
007000                            ORGANIZATION LINE SEQUENTIAL
007100                            ACCESS SEQUENTIAL
007200                            FILE STATUS FS-RELATO.
007300*
007400 DATA           DIVISION.
007500 FILE           SECTION.
007600*
007700 FD REFINAD
007800     RECORD     CONTAINS    340 CHARACTERS
007900     RECORDING  MODE        IS F
008000     LABEL      RECORD      IS STANDARD
008100     DATA       RECORD      IS REG-PEDIDO-REFIN
008200    VALUE OF FILE-ID IS "ARQUIVOS/REFINAD.TXT".
008300     COPY WKREFIN.
008400*
008500 FD ITENS
008600     RECORD     CONTAINS    110 CHARACTERS
008700     RECORDING  MODE        IS F
008800     LABEL      RECORD      IS STANDARD
008900     DATA       RECORD      IS REG-ITEM-PEDIDO
009000    VALUE OF FILE-ID IS "ARQUIVOS/ITENS.TXT".
009100     COPY WKITEM.
009200*
009300 FD PARCELAS
009400     RECORD     CONTAINS    50 CHARACTERS
009500     RECORDING  MODE        IS F
009600     LABEL      RECORD      IS STANDARD
009700     DATA       RECORD      IS REG-PARCELA
009800    VALUE OF FILE-ID IS "ARQUIVOS/PARCELAS.TXT".
009900     COPY WKPARC.
010000*
010100 FD RELATO
010200     RECORD     CONTAINS    280 CHARACTERS
010300     RECORDING  MODE        IS F
010400     LABEL      RECORD      IS OMITTED
010500     DATA       RECORD      IS REG-RELATO
010600    VALUE OF FILE-ID IS "ARQUIVOS/RELATO.TXT".
010700 01 REG-RELATO.
010800    05 FILLER               PIC X(280).
010900*
011000 WORKING-STORAGE SECTION.
011100*
011200*  AREA PARA OBTER DATA E HORA DO PROCESSAMENTO
011300*
011400 01 WS-DATA-HORARIO-SYS.
011500    05 WS-DATA-SYS.
011600       10 WS-ANO-SYS        PIC 9(04).
011700       10 WS-MES-SYS        PIC 9(02).
011800       10 WS-DIA-SYS        PIC 9(02).
011900    05 WS-HORARIO-SYS.
012000       10 WS-HOR-SYS        PIC 9(02).
012100       10 WS-MIN-SYS        PIC 9(02).
012200    05 FILLER               PIC X(09).
012300 01 WS-DATA-HORARIO-X REDEFINES WS-DATA-HORARIO-SYS
012400                            PIC X(21).
012500*
012600     COPY WKFSTAT.
012700*
012800 77 FS-REFINAD              PIC X(02) VALUE SPACES.
012900 77 FS-ITENS                PIC X(02) VALUE SPACES.
013000 77 FS-PARCELAS             PIC X(02) VALUE SPACES.
013100 77 FS-RELATO               PIC X(02) VALUE SPACES.
013200*
013300 77 ACUM-LINHAS             PIC 9(02) VALUE 60.
013400 77 ACUM-PAG                PIC 9(04) COMP VALUE ZERO.
013500*
013600*  TABELA DE ITENS EM MEMORIA (UNIDADE 5 DA ESPEC.)
013700*
013800 01 TB-ITENS-TAB.
013900    05 TB-ITEM              OCCURS 3000 TIMES
014000                            INDEXED BY IX-ITEM.
014100       10 TBI-CODIGO-PEDIDO PIC 9(09).
014200       10 TBI-CODIGO        PIC X(15).
014300       10 TBI-DESCRICAO     PIC X(30).
014400       10 TBI-NCM           PIC X(10).
014500       10 TBI-CFOP          PIC X(05).
014600       10 TBI-UNIDADE       PIC X(04).
014700       10 TBI-QUANTIDADE    PIC S9(07)V99.
014800       10 TBI-VALOR-UNIT    PIC S9(09)V99.
014900       10 TBI-VALOR-TOTAL   PIC S9(11)V99.
015000 77 ACUM-QTD-ITENS          PIC 9(04) COMP VALUE ZERO.
015100*
015200*  TABELA DE PARCELAS EM MEMORIA
015300*
015400 01 TB-PARCELAS-TAB.
015500    05 TB-PARC              OCCURS 3000 TIMES
015600                            INDEXED BY IX-PARC.
015700       10 TBR-CODIGO-PEDIDO PIC 9(09).
015800       10 TBR-NUMERO        PIC 9(03).
015900       10 TBR-DATA-VENC     PIC X(10).
016000       10 TBR-VALOR         PIC S9(11)V99.
016100 77 ACUM-QTD-PARC           PIC 9(04) COMP VALUE ZERO.
016200*
016300*  TABELA DE PEDIDOS COM METRICAS JA CALCULADAS, PRONTA PARA
016400*  SER ORDENADA POR DATA DE REFERENCIA + NUMERO DO PEDIDO.
016500*
016600 01 TB-ORDENS-TAB.
016700    05 TB-ORDEM              OCCURS 1000 TIMES
016800                             INDEXED BY IX-ORD.
016900       10 TBO-CODIGO-PEDIDO  PIC 9(09).
016901       10 TBO-CODIGO-CLIENTE PIC 9(09).
017000       10 TBO-NUMERO-PEDIDO  PIC X(15).
017100       10 TBO-CHAVE-DATA     PIC 9(08) COMP.
017200       10 TBO-DATA-REF-TXT   PIC X(10).
017201       10 TBO-DATA-FAT-TXT   PIC X(10).
017202       10 TBO-DATA-INC-TXT   PIC X(10).
017300       10 TBO-VENDEDOR-NOME  PIC X(30).
017400       10 TBO-CATEGORIA-NOME PIC X(30).
017500       10 TBO-VALOR-TOTAL    PIC S9(11)V99.
017600       10 TBO-SITUACAO       PIC X(09).
017700       10 TBO-CONDICAO       PIC X(08).
017800       10 TBO-NF-NUMERO      PIC X(10).
017900       10 TBO-FLAG-INTEGR    PIC X(09).
017901       10 TBO-FLAG-NF        PIC X(03).
018000       10 TBO-LEAD-TIME      PIC S9(05) COMP.
018100       10 TBO-SW-LEAD-OK     PIC X(01).
018200       10 TBO-HORA-INC       PIC 9(02) COMP.
018300 77 ACUM-QTD-ORDENS         PIC 9(04) COMP VALUE ZERO.
018400*
018500 01 WS-TROCA-ORDEM.
018501    05 WTO-CODIGO-PEDIDO    PIC 9(09).
018502    05 WTO-CODIGO-CLIENTE   PIC 9(09).
018600    05 WTO-NUMERO-PEDIDO    PIC X(15).
018700    05 WTO-CHAVE-DATA       PIC 9(08) COMP.
018800    05 WTO-DATA-REF-TXT     PIC X(10).
018801    05 WTO-DATA-FAT-TXT     PIC X(10).
018802    05 WTO-DATA-INC-TXT     PIC X(10).
018900    05 WTO-VENDEDOR-NOME    PIC X(30).
019000    05 WTO-CATEGORIA-NOME   PIC X(30).
019100    05 WTO-VALOR-TOTAL      PIC S9(11)V99.
019200    05 WTO-SITUACAO         PIC X(09).
019300    05 WTO-CONDICAO         PIC X(08).
019400    05 WTO-NF-NUMERO        PIC X(10).
019500    05 WTO-FLAG-INTEGR      PIC X(09).
019501    05 WTO-FLAG-NF          PIC X(03).
019600    05 WTO-LEAD-TIME        PIC S9(05) COMP.
019700    05 WTO-SW-LEAD-OK       PIC X(01).
019800    05 WTO-HORA-INC         PIC 9(02) COMP.
020000*
020100*  TABELA DE PRODUTOS ACUMULADOS (PARA TOP-5 POR VALOR)
020200*
020300 01 TB-PRODUTOS-TAB.
020400    05 TB-PRODUTO            OCCURS 500 TIMES
020500                             INDEXED BY IX-PROD.
020600       10 TBP-CODIGO         PIC X(15).
020700       10 TBP-DESCRICAO      PIC X(30).
020800       10 TBP-VALOR          PIC S9(13)V99.
020900 77 ACUM-QTD-PROD           PIC 9(03) COMP VALUE ZERO.
021000 01 WS-TROCA-PROD.
021100    05 WTP-CODIGO            PIC X(15).
021200    05 WTP-DESCRICAO         PIC X(30).
021300    05 WTP-VALOR             PIC S9(13)V99.
021400*
021500*  TABELA DE CATEGORIAS ACUMULADAS (PARA TOP-6 POR VALOR)
021600*
021700 01 TB-CATEGS-TAB.
021800    05 TB-CATACUM            OCCURS 150 TIMES
021900                             INDEXED BY IX-CATAC.
022000       10 TBK-NOME           PIC X(30).
022100       10 TBK-VALOR          PIC S9(13)V99.
022200 77 ACUM-QTD-CATAC          PIC 9(03) COMP VALUE ZERO.
022300 01 WS-TROCA-CATAC.
022400    05 WTK-NOME              PIC X(30).
022500    05 WTK-VALOR             PIC S9(13)V99.
022600*
022700*  TABELA DE FATURAMENTO POR MES (CHAVE AAAAMM)
022800*
022900 01 TB-MESES-TAB.
023000    05 TB-MES                OCCURS 36 TIMES
023100                             INDEXED BY IX-MES.
023200       10 TBM-CHAVE          PIC 9(06) COMP.
023300       10 TBM-VALOR          PIC S9(13)V99.
023400 77 ACUM-QTD-MES            PIC 9(02) COMP VALUE ZERO.
023500 01 WS-TROCA-MES.
023600    05 WTM-CHAVE              PIC 9(06) COMP.
023700    05 WTM-VALOR               PIC S9(13)V99.
023800*
023900*  HISTOGRAMA DE PEDIDOS POR HORA DE INCLUSAO (0 A 23)
024000*
024100 01 TB-HORAS-TAB.
024200    05 TBH-QTD               OCCURS 24 TIMES PIC 9(06) COMP.
024300 77 WS-IDX-HORA             PIC 9(02) COMP VALUE ZERO.
024400*
024500*  MONTAGEM DA CHAVE DE DATA DE REFERENCIA (AAAAMMDD)
024600*
024700 01 WS-REF-CHAVE-G.
024800    05 WS-REF-CHAVE-G-ANO    PIC 9(04).
024900    05 WS-REF-CHAVE-G-MES    PIC 9(02).
025000    05 WS-REF-CHAVE-G-DIA    PIC 9(02).
025100 01 WS-REF-CHAVE REDEFINES WS-REF-CHAVE-G
025200                            PIC 9(08).
025300*
025400*  MONTAGEM DA CHAVE DE MES DE FATURAMENTO (AAAAMM)
025500*
025600 01 WS-MES-CHAVE-G.
025700    05 WS-MES-CHAVE-G-AA     PIC 9(04).
025800    05 WS-MES-CHAVE-G-MM     PIC 9(02).
025900 01 WS-MES-CHAVE REDEFINES WS-MES-CHAVE-G
026000                            PIC 9(06).
026100*
026200*  AREAS DE TRABALHO PARA CONVERSAO DE DATA DD/MM/AAAA
026300*
026400 77 WS-DATA-ENTRADA         PIC X(10) VALUE SPACES.
026500 77 WS-P-DIA                PIC 9(02) VALUE ZERO.
026600 77 WS-P-MES                PIC 9(02) VALUE ZERO.
026700 77 WS-P-ANO                PIC 9(04) VALUE ZERO.
026800 77 WS-REF-DIA              PIC 9(02) VALUE ZERO.
026900 77 WS-REF-MES              PIC 9(02) VALUE ZERO.
027000 77 WS-REF-ANO              PIC 9(04) VALUE ZERO.
027100 77 WS-REF-TXT              PIC X(10) VALUE SPACES.
027200*
027300*  CALCULO DO NUMERO JULIANO PARA PRAZO EM DIAS (REGRA B1)
027400*  FORMULA CLASSICA (FLIEGEL/VAN FLANDERN) - O CPD NAO TINHA
027500*  ROTINA DE DATA INTRINSECA DISPONIVEL NO COMPILADOR DE 1994.
027600*
027700 77 WS-J-TEMP1              PIC S9(05) COMP VALUE ZERO.
027800 77 WS-J-TEMP2              PIC S9(09) COMP VALUE ZERO.
027900 77 WS-J-TEMP3              PIC S9(09) COMP VALUE ZERO.
028000 77 WS-J-TEMP4              PIC S9(09) COMP VALUE ZERO.
028100 77 WS-JULIANO              PIC S9(09) COMP VALUE ZERO.
028200 77 WS-JULIANO-INC          PIC S9(09) COMP VALUE ZERO.
028300 77 WS-JULIANO-FAT          PIC S9(09) COMP VALUE ZERO.
028400 77 WS-LEAD-TIME-ORDEM      PIC S9(05) COMP VALUE ZERO.
028500*
028600*  CAMPOS AUXILIARES DAS METRICAS B2-B5
028700*
028800 77 WS-HORA-INC             PIC 9(02) VALUE ZERO.
028900 77 WS-QTD-PARC-ORDEM       PIC 9(03) COMP VALUE ZERO.
029000 77 WS-COND-DEZ             PIC 9(01) VALUE ZERO.
029100 77 WS-COND-UNI             PIC 9(01) VALUE ZERO.
029200 77 WS-COND-DIGITO          PIC 9(01) VALUE ZERO.
029300 77 WS-CONDICAO             PIC X(08) VALUE SPACES.
029400 77 WS-SITUACAO             PIC X(09) VALUE SPACES.
029500 77 WS-FLAG-INTEGR          PIC X(09) VALUE SPACES.
029501 77 WS-FLAG-NF               PIC X(03) VALUE SPACES.
029600*
029700*  ACUMULADORES DOS TOTAIS DA PAGINA DE RESUMO (REGRA B6)
029800*
029900 77 ACUM-TOTAL-FATURAMENTO  PIC S9(13)V99 VALUE ZERO.
030000 77 ACUM-TOTAL-PEDIDOS      PIC 9(06) COMP VALUE ZERO.
030100 77 ACUM-COM-NOTA           PIC 9(06) COMP VALUE ZERO.
030200 77 ACUM-SOMA-LEAD-TIME     PIC S9(09) COMP VALUE ZERO.
030300 77 ACUM-QTD-LEAD-TIME      PIC 9(06) COMP VALUE ZERO.
030400 77 WS-TICKET-MEDIO         PIC S9(11)V99 VALUE ZERO.
030500 77 WS-LEAD-TIME-MEDIO      PIC S9(07)V9 VALUE ZERO.
030600 77 WS-COBERTURA-FISCAL     PIC S9(05)V9 VALUE ZERO.
030700 77 WS-QTD-ITENS-ORDEM      PIC 9(04) COMP VALUE ZERO.
030800*
030900*  INDICADORES (SWITCHES)
031000*
031100 77 WS-SW-DATA              PIC X(01) VALUE 'N'.
031200    88 DATA-VALIDA          VALUE 'S'.
031300    88 DATA-INVALIDA        VALUE 'N'.
031400 77 WS-SW-DATA-REF          PIC X(01) VALUE 'N'.
031500    88 DATA-REF-OK          VALUE 'S'.
031600    88 DATA-REF-INVALIDA    VALUE 'N'.
031700 77 WS-SW-LEAD              PIC X(01) VALUE 'N'.
031800    88 LEAD-OK              VALUE 'S'.
031900    88 LEAD-INVALIDO        VALUE 'N'.
032000 77 WS-SW-TROCA             PIC X(01) VALUE 'N'.
032100    88 HOUVE-TROCA          VALUE 'S'.
032200    88 NAO-HOUVE-TROCA      VALUE 'N'.
032300 77 WS-SW-TROCAR-AGORA      PIC X(01) VALUE 'N'.
032400    88 TROCAR-SIM           VALUE 'S'.
032500    88 TROCAR-NAO           VALUE 'N'.
032600 77 WS-SW-PROD              PIC X(01) VALUE 'N'.
032700    88 PROD-ACHADO          VALUE 'S'.
032800    88 PROD-NAO-ACHADO      VALUE 'N'.
032900 77 WS-SW-CATAC             PIC X(01) VALUE 'N'.
033000    88 CATAC-ACHADA         VALUE 'S'.
033100    88 CATAC-NAO-ACHADA     VALUE 'N'.
033200 77 WS-SW-MES               PIC X(01) VALUE 'N'.
033300    88 MES-ACHADO           VALUE 'S'.
033400    88 MES-NAO-ACHADO       VALUE 'N'.
033500*
033600*  LINHAS DE IMPRESSAO DO RELATORIO
033700*
033800 01 CAB001.
033900    05 FILLER               PIC X(36) VALUE
034000       'CPD COMERCIAL BOA VISTA DISTRIB LTDA'.
034100    05 FILLER               PIC X(04) VALUE SPACES.
034200    05 FILLER               PIC X(30) VALUE
034300       'RELATORIO DE ANALISE DE FATURAMENTO'.
034400    05 FILLER               PIC X(10) VALUE SPACES.
034500    05 FILLER               PIC X(05) VALUE 'PAG. '.
034600    05 CAB001-NUM-PAG       PIC ZZZ9.
034700*
034800 01 CAB002.
034900    05 FILLER               PIC X(17) VALUE
035000       'DATA DE EMISSAO: '.
035100    05 CAB002-DIA           PIC 9(02).
035200    05 FILLER               PIC X(01) VALUE '/'.
035300    05 CAB002-MES           PIC 9(02).
035400    05 FILLER               PIC X(01) VALUE '/'.
035500    05 CAB002-ANO           PIC 9(04).
035600    05 FILLER               PIC X(06) VALUE SPACES.
035700    05 FILLER               PIC X(06) VALUE 'HORA: '.
035800    05 CAB002-HOR           PIC 9(02).
035900    05 FILLER               PIC X(01) VALUE ':'.
036000    05 CAB002-MIN           PIC 9(02).
036100*
036200 01 CAB003.
036201    05 FILLER               PIC X(06) VALUE 'TIPO  '.
036202    05 FILLER               PIC X(10) VALUE 'PEDIDO-ID '.
036203    05 FILLER               PIC X(10) VALUE 'CLIENTE-ID'.
036300    05 FILLER               PIC X(16) VALUE 'PEDIDO         '.
036400    05 FILLER               PIC X(11) VALUE 'DT-REF    '.
036401    05 FILLER               PIC X(11) VALUE 'DT-FATURAM.'.
036402    05 FILLER               PIC X(11) VALUE 'DT-INCLUSAO'.
036500    05 FILLER               PIC X(21) VALUE
036600       'VENDEDOR             '.
036700    05 FILLER               PIC X(16) VALUE
036800       'CATEGORIA      '.
036900    05 FILLER               PIC X(10) VALUE 'SITUACAO '.
037000    05 FILLER               PIC X(09) VALUE 'CONDICAO'.
037001    05 FILLER               PIC X(07) VALUE 'LEAD-T.'.
037002    05 FILLER               PIC X(03) VALUE 'HR '.
037003    05 FILLER               PIC X(04) VALUE 'NF? '.
037004    05 FILLER               PIC X(16) VALUE
037005       'COD. PRODUTO    '.
037006    05 FILLER               PIC X(11) VALUE 'NCM       '.
037007    05 FILLER               PIC X(06) VALUE 'CFOP  '.
037100    05 FILLER               PIC X(21) VALUE
037200       'DESCRICAO ITEM       '.
037300    05 FILLER               PIC X(12) VALUE 'QUANTIDADE  '.
037301    05 FILLER               PIC X(13) VALUE 'VALOR UNIT.  '.
037400    05 FILLER               PIC X(15) VALUE 'VALOR ITEM     '.
037500    05 FILLER               PIC X(15) VALUE 'VALOR PEDIDO   '.
037600    05 FILLER               PIC X(11) VALUE 'NOTA      '.
037700    05 FILLER               PIC X(09) VALUE 'INTEGRID.'.
037900*
038000 01 CAB004.
038100    05 FILLER               PIC X(274) VALUE ALL '-'.
038200*
038300 01 DET001.
038400    05 DET001-TIPO          PIC X(05).
038500    05 FILLER               PIC X(01).
038501    05 DET001-PEDIDO-ID     PIC 9(09).
038502    05 FILLER               PIC X(01).
038503    05 DET001-CLIENTE-ID    PIC 9(09).
038504    05 FILLER               PIC X(01).
038600    05 DET001-NUM-PEDIDO    PIC X(15).
038700    05 FILLER               PIC X(01).
038800    05 DET001-DATA-REF      PIC X(10).
038801    05 FILLER               PIC X(01).
038802    05 DET001-DATA-FAT      PIC X(10).
038803    05 FILLER               PIC X(01).
038804    05 DET001-DATA-INC      PIC X(10).
038805    05 FILLER               PIC X(01).
039000    05 DET001-VENDEDOR      PIC X(20).
039100    05 FILLER               PIC X(01).
039200    05 DET001-CATEGORIA     PIC X(15).
039300    05 FILLER               PIC X(01).
039400    05 DET001-SITUACAO      PIC X(09).
039500    05 FILLER               PIC X(01).
039600    05 DET001-CONDICAO      PIC X(08).
039601    05 FILLER               PIC X(01).
039602    05 DET001-LEAD-TIME     PIC Z(04)9-.
039603    05 FILLER               PIC X(01).
039604    05 DET001-HORA-INC      PIC 9(02).
039605    05 FILLER               PIC X(01).
039606    05 DET001-FLAG-NF       PIC X(03).
039607    05 FILLER               PIC X(01).
039608    05 DET001-COD-PRODUTO   PIC X(15).
039609    05 FILLER               PIC X(01).
039610    05 DET001-NCM           PIC X(10).
039611    05 FILLER               PIC X(01).
039612    05 DET001-CFOP          PIC X(05).
039613    05 FILLER               PIC X(01).
039700    05 DET001-DESCRICAO     PIC X(20).
039900    05 FILLER               PIC X(01).
040000    05 DET001-QUANTIDADE    PIC Z(06)9.99-.
040001    05 FILLER               PIC X(01).
040002    05 DET001-VALOR-UNIT    PIC Z(07)9.99-.
040100    05 FILLER               PIC X(01).
040200    05 DET001-VALOR-ITEM    PIC Z(09)9.99-.
040300    05 FILLER               PIC X(01).
040400    05 DET001-VALOR-PEDIDO  PIC Z(09)9.99-.
040500    05 FILLER               PIC X(01).
040600    05 DET001-NF-NUMERO     PIC X(10).
040700    05 FILLER               PIC X(01).
040800    05 DET001-FLAG-INTEGR   PIC X(09).
040900*
041000 01 TOT001.
041100    05 FILLER               PIC X(30) VALUE
041200       'FATURAMENTO TOTAL          = '.
041300    05 TOT001-VALOR         PIC Z(11)9.99-.
041400*
041500 01 TOT002.
041600    05 FILLER               PIC X(30) VALUE
041700       'TOTAL DE PEDIDOS UNICOS    = '.
041800    05 TOT002-QTD           PIC Z(05)9.
041900*
042000 01 TOT003.
042100    05 FILLER               PIC X(30) VALUE
042200       'TICKET MEDIO               = '.
042300    05 TOT003-VALOR         PIC Z(09)9.99-.
042400*
042500 01 TOT004.
042600    05 FILLER               PIC X(30) VALUE
042700       'LEAD TIME MEDIO (DIAS)     = '.
042800    05 TOT004-VALOR         PIC Z(05)9.9-.
042900*
043000 01 TOT005.
043100    05 FILLER               PIC X(30) VALUE
043200       'COBERTURA FISCAL (%)       = '.
043300    05 TOT005-VALOR         PIC Z(03)9.9-.
043400*
043500 01 TAB001-CAB.
043600    05 FILLER               PIC X(40) VALUE
043700       'FATURAMENTO POR MES (AAAA-MM)'.
043800*
043900 01 TAB001.
044000    05 TAB001-ANO           PIC 9(04).
044100    05 FILLER               PIC X(01) VALUE '-'.
044200    05 TAB001-MES           PIC 9(02).
044300    05 FILLER               PIC X(05) VALUE SPACES.
044400    05 TAB001-VALOR         PIC Z(11)9.99-.
044500*
044600 01 TAB002-CAB.
044700    05 FILLER               PIC X(40) VALUE
044800       'TOP 5 PRODUTOS POR VALOR'.
044900*
045000 01 TAB002.
045100    05 TAB002-CODIGO        PIC X(15).
045200    05 FILLER               PIC X(02) VALUE SPACES.
045300    05 TAB002-DESCRICAO     PIC X(30).
045400    05 FILLER               PIC X(02) VALUE SPACES.
045500    05 TAB002-VALOR         PIC Z(11)9.99-.
045600*
045700 01 TAB003-CAB.
045800    05 FILLER               PIC X(40) VALUE
045900       'PARTICIPACAO POR CATEGORIA (TOP 6)'.
046000*
046100 01 TAB003.
046200    05 TAB003-NOME          PIC X(30).
046300    05 FILLER               PIC X(02) VALUE SPACES.
046400    05 TAB003-VALOR         PIC Z(11)9.99-.
046500    05 FILLER               PIC X(02) VALUE SPACES.
046600    05 TAB003-PERCENTUAL    PIC Z(03)9.9-.
046700    05 FILLER               PIC X(01) VALUE '%'.
046800*
046900 01 TAB004-CAB.
047000    05 FILLER               PIC X(40) VALUE
047100       'PEDIDOS POR HORA DE INCLUSAO'.
047200*
047300 01 TAB004.
047400    05 FILLER               PIC X(05) VALUE 'HORA '.
047500    05 TAB004-HORA          PIC Z9.
047600    05 FILLER               PIC X(05) VALUE SPACES.
047700    05 FILLER               PIC X(05) VALUE 'QTD. '.
047800    05 TAB004-QTD           PIC Z(05)9.
047900*
048000 PROCEDURE      DIVISION.
048100
048200*================================================================*
048300 000-00-INICIO              SECTION.
048400*================================================================*
048500     PERFORM 001-00-ABRIR-ARQUIVOS.
048600     PERFORM 002-00-OBTER-DATA-HORA.
048700     PERFORM 010-00-CARREGAR-ITENS.
048800     PERFORM 015-00-CARREGAR-PARCELAS.
048900     PERFORM 003-00-VER-ARQ-VAZIO.
049000     PERFORM 020-00-TRATAR-PEDIDO
049100         UNTIL FS-REFINAD EQUAL '10'.
049200     PERFORM 060-00-ORDENAR-ORDENS.
049300     PERFORM 070-00-IMPRIMIR-RELATORIO.
049400     PERFORM 090-00-IMPRIMIR-TOTAIS.
049500     PERFORM 005-00-FECHAR-ARQUIVOS.
049600     STOP RUN.
049700
049800*================================================================*
049900 001-00-ABRIR-ARQUIVOS      SECTION.
050000*================================================================*
050100     MOVE FS-ABERTURA       TO FS-OPERACAO.
050200     OPEN INPUT  REFINAD
050300                 ITENS
050400                 PARCELAS
050500          OUTPUT RELATO.
050600     PERFORM 001-01-TESTAR-FS.
050700
050800 001-00-FIM.                EXIT.
050900
051000*================================================================*
051100 001-01-TESTAR-FS           SECTION.
051200*================================================================*
051300     PERFORM 001-02-FS-REFINAD.
051400     PERFORM 001-03-FS-ITENS.
051500     PERFORM 001-04-FS-PARCELAS.
051600     PERFORM 001-05-FS-RELATO.
051700
051800 001-01-FIM.                EXIT.
051900
052000*================================================================*
052100 001-02-FS-REFINAD          SECTION.
052200*================================================================*
052300     MOVE 'REFINAD'         TO FS-ARQUIVO.
052400     MOVE FS-REFINAD        TO FS-COD-STATUS.
052500
052600     IF FS-REFINAD NOT EQUAL '00' AND '10'
052700         PERFORM 900-00-ERRO.
052800
052900 001-02-FIM.                EXIT.
053000
053100*================================================================*
053200 001-03-FS-ITENS            SECTION.
053300*================================================================*
053400     MOVE 'ITENS'           TO FS-ARQUIVO.
053500     MOVE FS-ITENS          TO FS-COD-STATUS.
053600
053700     IF FS-ITENS NOT EQUAL '00' AND '10'
053800         PERFORM 900-00-ERRO.
053900
054000 001-03-FIM.                EXIT.
054100
054200*================================================================*
054300 001-04-FS-PARCELAS         SECTION.
054400*================================================================*
054500     MOVE 'PARCELAS'        TO FS-ARQUIVO.
054600     MOVE FS-PARCELAS       TO FS-COD-STATUS.
054700
054800     IF FS-PARCELAS NOT EQUAL '00' AND '10'
054900         PERFORM 900-00-ERRO.
055000
055100 001-04-FIM.                EXIT.
055200
055300*================================================================*
055400 001-05-FS-RELATO           SECTION.
055500*================================================================*
055600     MOVE 'RELATO'          TO FS-ARQUIVO.
055700     MOVE FS-RELATO         TO FS-COD-STATUS.
055800
055900     IF FS-RELATO NOT EQUAL '00' AND '10'
056000         PERFORM 900-00-ERRO.
056100
056200 001-05-FIM.                EXIT.
056300
056400*================================================================*
056500 002-00-OBTER-DATA-HORA     SECTION.
056600*================================================================*
056700     MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORARIO-SYS.
056800     MOVE WS-ANO-SYS         TO CAB002-ANO.
056900     MOVE WS-MES-SYS         TO CAB002-MES.
057000     MOVE WS-DIA-SYS         TO CAB002-DIA.
057100     MOVE WS-HOR-SYS         TO CAB002-HOR.
057200     MOVE WS-MIN-SYS         TO CAB002-MIN.
057300
057400 002-00-FIM.                EXIT.
057500
057600*================================================================*
057700 003-00-VER-ARQ-VAZIO       SECTION.
057800*================================================================*
057900     PERFORM 003-01-LER-REFINADO.
058000
058100     IF FS-REFINAD EQUAL '10'
058200         DISPLAY '* ARQUIVO REFINAD VAZIO  *'
058300         DISPLAY '* PROGRAMA ENCERRADO     *'
058400         PERFORM 005-00-FECHAR-ARQUIVOS
058500         STOP RUN.
058600
058700 003-00-FIM.                EXIT.
058800
058900*================================================================*
059000 003-01-LER-REFINADO        SECTION.
059100*================================================================*
059200     MOVE FS-LEITURA        TO FS-OPERACAO.
059300     READ REFINAD.
059400
059500     IF FS-REFINAD NOT EQUAL '10'
059600         PERFORM 001-02-FS-REFINAD.
059700
059800 003-01-FIM.                EXIT.
059900
060000*================================================================*
060100 005-00-FECHAR-ARQUIVOS     SECTION.
060200*================================================================*
060300     MOVE FS-FECHAMENTO     TO FS-OPERACAO.
060400     CLOSE REFINAD
060500           ITENS
060600           PARCELAS
060700           RELATO.
060800     PERFORM 001-01-TESTAR-FS.
060900
061000     DISPLAY 'PROGRAMA PU8EXE21 ENCERRADO COM SUCESSO'.
061100
061200 005-00-FIM.                EXIT.
061300
061400*================================================================*
061500*  CARGA DOS ITENS E PARCELAS EM MEMORIA                         *
061600*================================================================*
061700 010-00-CARREGAR-ITENS      SECTION.
061800*================================================================*
061900     PERFORM 010-01-LER-ITEM.
062000     PERFORM 010-02-INCLUIR-ITEM
062100         UNTIL FS-ITENS EQUAL '10'.
062200
062300     DISPLAY 'ITENS CARREGADOS EM MEMORIA = ' ACUM-QTD-ITENS.
062400
062500 010-00-FIM.                EXIT.
062600
062700*================================================================*
062800 010-01-LER-ITEM            SECTION.
062900*================================================================*
063000     MOVE FS-LEITURA        TO FS-OPERACAO.
063100     READ ITENS.
063200
063300     IF FS-ITENS NOT EQUAL '10'
063400         PERFORM 001-03-FS-ITENS.
063500
063600 010-01-FIM.                EXIT.
063700
063800*================================================================*
063900 010-02-INCLUIR-ITEM        SECTION.
064000*================================================================*
064100     IF ACUM-QTD-ITENS LESS 3000
064200         ADD 1                TO ACUM-QTD-ITENS
064300         MOVE ITM-CODIGO-PEDIDO
064400                     TO TBI-CODIGO-PEDIDO(ACUM-QTD-ITENS)
064500         MOVE ITM-CODIGO      TO TBI-CODIGO(ACUM-QTD-ITENS)
064600         MOVE ITM-DESCRICAO   TO TBI-DESCRICAO(ACUM-QTD-ITENS)
064700         MOVE ITM-NCM         TO TBI-NCM(ACUM-QTD-ITENS)
064800         MOVE ITM-CFOP        TO TBI-CFOP(ACUM-QTD-ITENS)
064900         MOVE ITM-UNIDADE     TO TBI-UNIDADE(ACUM-QTD-ITENS)
065000         MOVE ITM-QUANTIDADE  TO TBI-QUANTIDADE(ACUM-QTD-ITENS)
065100         MOVE ITM-VALOR-UNITARIO
065200                     TO TBI-VALOR-UNIT(ACUM-QTD-ITENS)
065300         MOVE ITM-VALOR-TOTAL TO TBI-VALOR-TOTAL(ACUM-QTD-ITENS)
065400     ELSE
065500         DISPLAY '* TABELA DE ITENS CHEIA'.
065600
065700     PERFORM 010-01-LER-ITEM.
065800
065900 010-02-FIM.                EXIT.
066000
066100*================================================================*
066200 015-00-CARREGAR-PARCELAS   SECTION.
066300*================================================================*
066400     PERFORM 015-01-LER-PARCELA.
066500     PERFORM 015-02-INCLUIR-PARCELA
066600         UNTIL FS-PARCELAS EQUAL '10'.
066700
066800     DISPLAY 'PARCELAS CARREGADAS EM MEMORIA = ' ACUM-QTD-PARC.
066900
067000 015-00-FIM.                EXIT.
067100
067200*================================================================*
067300 015-01-LER-PARCELA         SECTION.
067400*================================================================*
067500     MOVE FS-LEITURA        TO FS-OPERACAO.
067600     READ PARCELAS.
067700
067800     IF FS-PARCELAS NOT EQUAL '10'
067900         PERFORM 001-04-FS-PARCELAS.
068000
068100 015-01-FIM.                EXIT.
068200
068300*================================================================*
068400 015-02-INCLUIR-PARCELA     SECTION.
068500*================================================================*
068600     IF ACUM-QTD-PARC LESS 3000
068700         ADD 1                TO ACUM-QTD-PARC
068800         MOVE PAR-CODIGO-PEDIDO
068900                     TO TBR-CODIGO-PEDIDO(ACUM-QTD-PARC)
069000         MOVE PAR-NUMERO-PARCELA
069100                     TO TBR-NUMERO(ACUM-QTD-PARC)
069200         MOVE PAR-DATA-VENCIMENTO
069300                     TO TBR-DATA-VENC(ACUM-QTD-PARC)
069400         MOVE PAR-VALOR       TO TBR-VALOR(ACUM-QTD-PARC)
069500     ELSE
069600         DISPLAY '* TABELA DE PARCELAS CHEIA'.
069700
069800     PERFORM 015-01-LER-PARCELA.
069900
070000 015-02-FIM.                EXIT.
070100
070200*================================================================*
070300*  LACO PRINCIPAL - UM PEDIDO REFINADO POR VEZ                   *
070400*================================================================*
070500 020-00-TRATAR-PEDIDO       SECTION.
070600*================================================================*
070700     PERFORM 021-00-DEFINIR-DATA-REFERENCIA.
070800
070900     IF DATA-REF-OK
071000         PERFORM 031-00-CALCULAR-LEAD-TIME
071100         PERFORM 033-00-CALCULAR-HORA-INC
071200         PERFORM 034-00-CALCULAR-CONDICAO
071300         PERFORM 035-00-CALCULAR-SITUACAO
071400         PERFORM 036-00-CALCULAR-FLAGS
071500         PERFORM 022-00-INCLUIR-ORDEM
071600         PERFORM 037-00-ACUMULAR-AGREGADOS.
071700
071800     PERFORM 003-01-LER-REFINADO.
071900
072000 020-00-FIM.                EXIT.
072100
072200*================================================================*
072300 021-00-DEFINIR-DATA-REFERENCIA
072400                             SECTION.
072500*================================================================*
072600*    REFERENCIA = DATA DA FATURA, SENAO PREVISAO, SENAO
072700*    DATA DE INCLUSAO DO PEDIDO.
072800     SET DATA-REF-INVALIDA  TO TRUE.
072900     PERFORM 021-01-TENTAR-FAT.
073000
073100     IF DATA-REF-INVALIDA
073200         PERFORM 021-02-TENTAR-PREVISAO.
073300
073400     IF DATA-REF-INVALIDA
073500         PERFORM 021-03-TENTAR-INCLUSAO.
073600
073700 021-00-FIM.                EXIT.
073800
073900*================================================================*
074000 021-01-TENTAR-FAT          SECTION.
074100*================================================================*
074200     MOVE RFO-D-FAT          TO WS-DATA-ENTRADA.
074300     PERFORM 030-00-PARSE-DATA.
074400
074500     IF DATA-VALIDA
074600         MOVE WS-P-ANO        TO WS-REF-ANO
074700         MOVE WS-P-MES        TO WS-REF-MES
074800         MOVE WS-P-DIA        TO WS-REF-DIA
074900         MOVE RFO-D-FAT       TO WS-REF-TXT
075000         SET DATA-REF-OK      TO TRUE.
075100
075200 021-01-FIM.                EXIT.
075300
075400*================================================================*
075500 021-02-TENTAR-PREVISAO     SECTION.
075600*================================================================*
075700     MOVE RFO-DATA-PREVISAO  TO WS-DATA-ENTRADA.
075800     PERFORM 030-00-PARSE-DATA.
075900
076000     IF DATA-VALIDA
076100         MOVE WS-P-ANO        TO WS-REF-ANO
076200         MOVE WS-P-MES        TO WS-REF-MES
076300         MOVE WS-P-DIA        TO WS-REF-DIA
076400         MOVE RFO-DATA-PREVISAO
076500                              TO WS-REF-TXT
076600         SET DATA-REF-OK      TO TRUE.
076700
076800 021-02-FIM.                EXIT.
076900
077000*================================================================*
077100 021-03-TENTAR-INCLUSAO     SECTION.
077200*================================================================*
077300     MOVE RFO-D-INC          TO WS-DATA-ENTRADA.
077400     PERFORM 030-00-PARSE-DATA.
077500
077600     IF DATA-VALIDA
077700         MOVE WS-P-ANO        TO WS-REF-ANO
077800         MOVE WS-P-MES        TO WS-REF-MES
077900         MOVE WS-P-DIA        TO WS-REF-DIA
078000         MOVE RFO-D-INC       TO WS-REF-TXT
078100         SET DATA-REF-OK      TO TRUE.
078200
078300 021-03-FIM.                EXIT.
078400
078500*================================================================*
078600 022-00-INCLUIR-ORDEM       SECTION.
078700*================================================================*
078800     MOVE WS-REF-ANO          TO WS-REF-CHAVE-G-ANO.
078900     MOVE WS-REF-MES          TO WS-REF-CHAVE-G-MES.
079000     MOVE WS-REF-DIA          TO WS-REF-CHAVE-G-DIA.
079100
079200     IF ACUM-QTD-ORDENS LESS 1000
079300         ADD 1                TO ACUM-QTD-ORDENS
079400         MOVE RFO-CODIGO-PEDIDO
079500                 TO TBO-CODIGO-PEDIDO(ACUM-QTD-ORDENS)
079501         MOVE RFO-CODIGO-CLIENTE
079502                 TO TBO-CODIGO-CLIENTE(ACUM-QTD-ORDENS)
079600         MOVE RFO-NUMERO-PEDIDO
079700                 TO TBO-NUMERO-PEDIDO(ACUM-QTD-ORDENS)
079800         MOVE WS-REF-CHAVE    TO TBO-CHAVE-DATA(ACUM-QTD-ORDENS)
079900         MOVE WS-REF-TXT      TO TBO-DATA-REF-TXT(ACUM-QTD-ORDENS)
079901         MOVE RFO-D-FAT       TO TBO-DATA-FAT-TXT(ACUM-QTD-ORDENS)
079902         MOVE RFO-D-INC       TO TBO-DATA-INC-TXT(ACUM-QTD-ORDENS)
080000         MOVE REF-VENDEDOR-NOME
080100                 TO TBO-VENDEDOR-NOME(ACUM-QTD-ORDENS)
080200         MOVE REF-CATEGORIA-NOME
080300                 TO TBO-CATEGORIA-NOME(ACUM-QTD-ORDENS)
080400         MOVE RFO-VALOR-TOTAL TO TBO-VALOR-TOTAL(ACUM-QTD-ORDENS)
080500         MOVE WS-SITUACAO     TO TBO-SITUACAO(ACUM-QTD-ORDENS)
080600         MOVE WS-CONDICAO     TO TBO-CONDICAO(ACUM-QTD-ORDENS)
080700         MOVE REF-NF-NUMERO   TO TBO-NF-NUMERO(ACUM-QTD-ORDENS)
080800         MOVE WS-FLAG-INTEGR  TO TBO-FLAG-INTEGR(ACUM-QTD-ORDENS)
080801         MOVE WS-FLAG-NF      TO TBO-FLAG-NF(ACUM-QTD-ORDENS)
080900         MOVE WS-HORA-INC     TO TBO-HORA-INC(ACUM-QTD-ORDENS)
081000         IF LEAD-OK
081100             MOVE WS-LEAD-TIME-ORDEM
081200                     TO TBO-LEAD-TIME(ACUM-QTD-ORDENS)
081300             MOVE 'S'         TO TBO-SW-LEAD-OK(ACUM-QTD-ORDENS)
081400         ELSE
081500             MOVE 'N'         TO TBO-SW-LEAD-OK(ACUM-QTD-ORDENS)
081600     ELSE
081700         DISPLAY '* TABELA DE ORDENS CHEIA'.
081800
081900 022-00-FIM.                EXIT.
082000
082100*================================================================*
082200*  CONVERSAO DE DATA TEXTO DD/MM/AAAA PARA Y/M/D NUMERICO         
082300*================================================================*
082400 030-00-PARSE-DATA          SECTION.
082500*================================================================*
082600     SET DATA-INVALIDA       TO TRUE.
082700     MOVE ZERO                TO WS-P-DIA WS-P-MES WS-P-ANO.
082800
082900     IF WS-DATA-ENTRADA(3:1) EQUAL '/' AND
083000        WS-DATA-ENTRADA(6:1) EQUAL '/' AND
083100        WS-DATA-ENTRADA(1:2) NUMERIC AND
083200        WS-DATA-ENTRADA(4:2) NUMERIC AND
083300        WS-DATA-ENTRADA(7:4) NUMERIC
083400             MOVE WS-DATA-ENTRADA(1:2) TO WS-P-DIA
083500             MOVE WS-DATA-ENTRADA(4:2) TO WS-P-MES
083600             MOVE WS-DATA-ENTRADA(7:4) TO WS-P-ANO
083700             IF WS-P-DIA GREATER 0 AND WS-P-DIA LESS 32 AND
083800                WS-P-MES GREATER 0 AND WS-P-MES LESS 13 AND
083900                WS-P-ANO GREATER 1900
084000                     SET DATA-VALIDA TO TRUE.
084100
084200 030-00-FIM.                EXIT.
084300
084400*================================================================*
084500*  REGRA B1 - PRAZO DE ENTREGA EM DIAS                           *
084600*================================================================*
084700 031-00-CALCULAR-LEAD-TIME  SECTION.
084800*================================================================*
084900     SET LEAD-INVALIDO       TO TRUE.
085000     MOVE RFO-D-INC           TO WS-DATA-ENTRADA.
085100     PERFORM 030-00-PARSE-DATA.
085200
085300     IF DATA-VALIDA
085400         PERFORM 032-00-CALCULAR-JULIANO
085500         MOVE WS-JULIANO      TO WS-JULIANO-INC
085600         MOVE RFO-D-FAT       TO WS-DATA-ENTRADA
085700         PERFORM 030-00-PARSE-DATA
085800         IF DATA-VALIDA
085900             PERFORM 032-00-CALCULAR-JULIANO
086000             MOVE WS-JULIANO  TO WS-JULIANO-FAT
086100             COMPUTE WS-LEAD-TIME-ORDEM =
086200                     WS-JULIANO-FAT - WS-JULIANO-INC
086300             SET LEAD-OK      TO TRUE.
086400
086500 031-00-FIM.                EXIT.
086600
086700*================================================================*
086800 032-00-CALCULAR-JULIANO    SECTION.
086900*================================================================*
087000*    RECEBE WS-P-ANO/WS-P-MES/WS-P-DIA, DEVOLVE WS-JULIANO.
087100     COMPUTE WS-J-TEMP1 = (WS-P-MES - 14) / 12.
087200     COMPUTE WS-J-TEMP2 =
087300             (1461 * (WS-P-ANO + 4800 + WS-J-TEMP1)) / 4.
087400     COMPUTE WS-J-TEMP3 =
087500             (367 * (WS-P-MES - 2 - WS-J-TEMP1 * 12)) / 12.
087600     COMPUTE WS-J-TEMP4 =
087700             (3 * ((WS-P-ANO + 4900 + WS-J-TEMP1) / 100)) / 4.
087800     COMPUTE WS-JULIANO = WS-P-DIA - 32075 + WS-J-TEMP2
087900             + WS-J-TEMP3 - WS-J-TEMP4.
088000
088100 032-00-FIM.                EXIT.
088200
088300*================================================================*
088400*  REGRA B2 - HORA DE INCLUSAO                                   *
088500*================================================================*
088600 033-00-CALCULAR-HORA-INC   SECTION.
088700*================================================================*
088800     MOVE ZERO                TO WS-HORA-INC.
088900
089000     IF RFO-H-INC NOT EQUAL SPACES AND
089100             RFO-H-INC(1:2) NUMERIC
089200         MOVE RFO-H-INC(1:2)  TO WS-HORA-INC.
089300
089400 033-00-FIM.                EXIT.
089500
089600*================================================================*
089700*  REGRA B3 - CONDICAO DE PAGAMENTO PELAS PARCELAS                
089800*================================================================*
089900 034-00-CALCULAR-CONDICAO   SECTION.
090000*================================================================*
090100     MOVE ZERO                TO WS-QTD-PARC-ORDEM.
090200     MOVE SPACES               TO WS-CONDICAO.
090300
090400     PERFORM 034-01-VARRER-PARCELA
090500         VARYING IX-PARC FROM 1 BY 1
090600         UNTIL IX-PARC GREATER ACUM-QTD-PARC.
090700
090800     IF WS-QTD-PARC-ORDEM EQUAL 1
090900         MOVE 'A VISTA'        TO WS-CONDICAO.
091000
091100     IF WS-QTD-PARC-ORDEM GREATER 1
091200         PERFORM 034-02-MONTAR-CONDICAO.
091300
091400 034-00-FIM.                EXIT.
091500
091600*================================================================*
091700 034-01-VARRER-PARCELA      SECTION.
091800*================================================================*
091900     IF TBR-CODIGO-PEDIDO(IX-PARC) EQUAL RFO-CODIGO-PEDIDO
092000         ADD 1                TO WS-QTD-PARC-ORDEM.
092100
092200 034-01-FIM.                EXIT.
092300
092400*================================================================*
092500 034-02-MONTAR-CONDICAO     SECTION.
092600*================================================================*
092700     MOVE SPACES               TO WS-CONDICAO.
092800
092900     IF WS-QTD-PARC-ORDEM LESS 10
093000         MOVE WS-QTD-PARC-ORDEM TO WS-COND-DIGITO
093100         STRING WS-COND-DIGITO DELIMITED BY SIZE
093200                'X'            DELIMITED BY SIZE
093300                INTO WS-CONDICAO
093400     ELSE
093500         DIVIDE WS-QTD-PARC-ORDEM BY 10 GIVING WS-COND-DEZ
093600                 REMAINDER WS-COND-UNI
093700         STRING WS-COND-DEZ    DELIMITED BY SIZE
093800                WS-COND-UNI    DELIMITED BY SIZE
093900                'X'            DELIMITED BY SIZE
094000                INTO WS-CONDICAO.
094100
094200 034-02-FIM.                EXIT.
094300
094400*================================================================*
094500*  REGRA B4 - SITUACAO DO PEDIDO                                 *
094600*================================================================*
094700 035-00-CALCULAR-SITUACAO   SECTION.
094800*================================================================*
094900     MOVE 'ABERTO'            TO WS-SITUACAO.
095000
095100     IF RFO-FATURADO EQUAL 'S'
095200         MOVE 'FATURADO'      TO WS-SITUACAO.
095300
095400     IF RFO-CANCELADO EQUAL 'S'
095500         MOVE 'CANCELADO'     TO WS-SITUACAO.
095600
095700 035-00-FIM.                EXIT.
095800
095900*================================================================*
096000*  REGRA B5 - SITUACAO FISCAL/INTEGRIDADE                        *
096100*================================================================*
096200 036-00-CALCULAR-FLAGS      SECTION.
096300*================================================================*
096400     MOVE 'PENDENTE'          TO WS-FLAG-INTEGR.
096500
096600     IF REF-HASH-INTEGRIDADE NOT EQUAL SPACES
096700         MOVE 'OK'            TO WS-FLAG-INTEGR.
096701
096702     MOVE 'NAO'               TO WS-FLAG-NF.
096703
096704     IF REF-NF-NUMERO NOT EQUAL SPACES
096705         MOVE 'SIM'           TO WS-FLAG-NF.
096800
096900 036-00-FIM.                EXIT.
097000
097100*================================================================*
097200*  ACUMULACAO DOS TOTAIS E DAS TABELAS DO PAINEL (REGRA B6)       
097300*================================================================*
097400 037-00-ACUMULAR-AGREGADOS  SECTION.
097500*================================================================*
097600     ADD RFO-VALOR-TOTAL      TO ACUM-TOTAL-FATURAMENTO.
097700     ADD 1                    TO ACUM-TOTAL-PEDIDOS.
097800
097900     IF REF-NF-NUMERO NOT EQUAL SPACES
098000         ADD 1                TO ACUM-COM-NOTA.
098100
098200     IF LEAD-OK
098300         ADD WS-LEAD-TIME-ORDEM TO ACUM-SOMA-LEAD-TIME
098400         ADD 1                  TO ACUM-QTD-LEAD-TIME.
098500
098600     ADD 1 TO TBH-QTD(WS-HORA-INC + 1).
098700     PERFORM 039-00-ACUMULAR-MES.
098800     PERFORM 038-00-ACUMULAR-PRODUTOS.
098900     PERFORM 037-01-ACUMULAR-CATEGORIA.
099000
099100 037-00-FIM.                EXIT.
099200
099300*================================================================*
099400 037-01-ACUMULAR-CATEGORIA  SECTION.
099500*================================================================*
099600     SET IX-CATAC             TO 1.
099700     SET CATAC-NAO-ACHADA     TO TRUE.
099800
099900     IF ACUM-QTD-CATAC GREATER 0
100000         SEARCH TB-CATACUM VARYING IX-CATAC
100100             AT END NEXT SENTENCE
100200             WHEN TBK-NOME(IX-CATAC) EQUAL REF-CATEGORIA-NOME
100300                 SET CATAC-ACHADA TO TRUE.
100400
100500     IF CATAC-ACHADA
100600         ADD RFO-VALOR-TOTAL  TO TBK-VALOR(IX-CATAC)
100700     ELSE
100800         IF ACUM-QTD-CATAC LESS 150
100900             ADD 1            TO ACUM-QTD-CATAC
101000             MOVE REF-CATEGORIA-NOME
101100                     TO TBK-NOME(ACUM-QTD-CATAC)
101200             MOVE RFO-VALOR-TOTAL
101300                     TO TBK-VALOR(ACUM-QTD-CATAC).
101400
101500 037-01-FIM.                EXIT.
101600
101700*================================================================*
101800 038-00-ACUMULAR-PRODUTOS   SECTION.
101900*================================================================*
102000     PERFORM 038-01-VARRER-ITEM
102100         VARYING IX-ITEM FROM 1 BY 1
102200         UNTIL IX-ITEM GREATER ACUM-QTD-ITENS.
102300
102400 038-00-FIM.                EXIT.
102500
102600*================================================================*
102700 038-01-VARRER-ITEM         SECTION.
102800*================================================================*
102900     IF TBI-CODIGO-PEDIDO(IX-ITEM) EQUAL RFO-CODIGO-PEDIDO
103000         PERFORM 038-02-ACUMULAR-UM-PRODUTO.
103100
103200 038-01-FIM.                EXIT.
103300
103400*================================================================*
103500 038-02-ACUMULAR-UM-PRODUTO SECTION.
103600*================================================================*
103700     SET IX-PROD              TO 1.
103800     SET PROD-NAO-ACHADO      TO TRUE.
103900
104000     IF ACUM-QTD-PROD GREATER 0
104100         SEARCH TB-PRODUTO VARYING IX-PROD
104200             AT END NEXT SENTENCE
104300             WHEN TBP-CODIGO(IX-PROD) EQUAL TBI-CODIGO(IX-ITEM)
104400                 SET PROD-ACHADO TO TRUE.
104500
104600     IF PROD-ACHADO
104700         ADD TBI-VALOR-TOTAL(IX-ITEM) TO TBP-VALOR(IX-PROD)
104800     ELSE
104900         IF ACUM-QTD-PROD LESS 500
105000             ADD 1            TO ACUM-QTD-PROD
105100             MOVE TBI-CODIGO(IX-ITEM)
105200                     TO TBP-CODIGO(ACUM-QTD-PROD)
105300             MOVE TBI-DESCRICAO(IX-ITEM)
105400                     TO TBP-DESCRICAO(ACUM-QTD-PROD)
105500             MOVE TBI-VALOR-TOTAL(IX-ITEM)
105600                     TO TBP-VALOR(ACUM-QTD-PROD).
105700
105800 038-02-FIM.                EXIT.
105900
106000*================================================================*
106100 039-00-ACUMULAR-MES        SECTION.
106200*================================================================*
106300     MOVE WS-REF-ANO          TO WS-MES-CHAVE-G-AA.
106400     MOVE WS-REF-MES          TO WS-MES-CHAVE-G-MM.
106500     SET IX-MES                TO 1.
106600     SET MES-NAO-ACHADO        TO TRUE.
106700
106800     IF ACUM-QTD-MES GREATER 0
106900         SEARCH TB-MES VARYING IX-MES
107000             AT END NEXT SENTENCE
107100             WHEN TBM-CHAVE(IX-MES) EQUAL WS-MES-CHAVE
107200                 SET MES-ACHADO TO TRUE.
107300
107400     IF MES-ACHADO
107500         ADD RFO-VALOR-TOTAL  TO TBM-VALOR(IX-MES)
107600     ELSE
107700         IF ACUM-QTD-MES LESS 36
107800             ADD 1            TO ACUM-QTD-MES
107900             MOVE WS-MES-CHAVE TO TBM-CHAVE(ACUM-QTD-MES)
108000             MOVE RFO-VALOR-TOTAL
108100                     TO TBM-VALOR(ACUM-QTD-MES).
108200
108300 039-00-FIM.                EXIT.
108400
108500*================================================================*
108600*  ORDENACAO DO DETALHE POR DATA DE REFERENCIA + NUMERO, SEM      
108700*  O VERBO SORT (O CPD NAO TEM A OPCAO INSTALADA NO COMPILADOR)   
108800*================================================================*
108900 060-00-ORDENAR-ORDENS      SECTION.
109000*================================================================*
109010*    CH0207  2002-08-14  TOC  SEM ORDENS CARREGADAS NAO HA
109020*            NADA A ORDENAR ANTES DE IMPRIMIR O RELATORIO.
109030     IF ACUM-QTD-ORDENS EQUAL ZERO
109040         GO TO 060-00-FIM
109050     ELSE
109060         NEXT SENTENCE.
109100     SET HOUVE-TROCA          TO TRUE.
109200     PERFORM 060-01-PASSADA THRU 060-01-FIM
109300         UNTIL NAO-HOUVE-TROCA.
109400
109500 060-00-FIM.                EXIT.
109600
109700*================================================================*
109800 060-01-PASSADA             SECTION.
109900*================================================================*
110000     SET NAO-HOUVE-TROCA      TO TRUE.
110100
110200     IF ACUM-QTD-ORDENS GREATER 1
110300         PERFORM 060-02-COMPARAR THRU 060-02-FIM
110400             VARYING IX-ORD FROM 1 BY 1
110500             UNTIL IX-ORD NOT LESS ACUM-QTD-ORDENS.
110600
110700 060-01-FIM.                EXIT.
110800
110900*================================================================*
111000 060-02-COMPARAR            SECTION.
111100*================================================================*
111200     SET TROCAR-NAO           TO TRUE.
111300
111400     IF TBO-CHAVE-DATA(IX-ORD) GREATER
111500             TBO-CHAVE-DATA(IX-ORD + 1)
111600         SET TROCAR-SIM       TO TRUE.
111700
111800     IF TBO-CHAVE-DATA(IX-ORD) EQUAL
111900             TBO-CHAVE-DATA(IX-ORD + 1)
112000         IF TBO-NUMERO-PEDIDO(IX-ORD) GREATER
112100                 TBO-NUMERO-PEDIDO(IX-ORD + 1)
112200             SET TROCAR-SIM   TO TRUE.
112300
112400     IF TROCAR-SIM
112500         MOVE TB-ORDEM(IX-ORD)     TO WS-TROCA-ORDEM
112600         MOVE TB-ORDEM(IX-ORD + 1) TO TB-ORDEM(IX-ORD)
112700         MOVE WS-TROCA-ORDEM       TO TB-ORDEM(IX-ORD + 1)
112800         SET HOUVE-TROCA           TO TRUE.
112900
113000 060-02-FIM.                EXIT.
113100
113200*================================================================*
113300*  IMPRESSAO DO DETALHE - UMA LINHA POR ITEM, QUEBRA POR PEDIDO   
113400*================================================================*
113500 070-00-IMPRIMIR-RELATORIO  SECTION.
113600*================================================================*
113700     PERFORM 072-00-IMPRIMIR-ORDEM
113800         VARYING IX-ORD FROM 1 BY 1
113900         UNTIL IX-ORD GREATER ACUM-QTD-ORDENS.
114000
114100 070-00-FIM.                EXIT.
114200
114300*================================================================*
114400 071-00-IMPRIMIR-CABECALHO  SECTION.
114500*================================================================*
114600     ADD 1                    TO ACUM-PAG.
114700     MOVE ACUM-PAG            TO CAB001-NUM-PAG.
114800
114900     WRITE REG-RELATO         FROM CAB001 AFTER PAGE.
115000     PERFORM 001-05-FS-RELATO.
115100     WRITE REG-RELATO         FROM CAB002 AFTER 1.
115200     PERFORM 001-05-FS-RELATO.
115300     WRITE REG-RELATO         FROM CAB003 AFTER 2.
115400     PERFORM 001-05-FS-RELATO.
115500     WRITE REG-RELATO         FROM CAB004 AFTER 1.
115600     PERFORM 001-05-FS-RELATO.
115700
115800     MOVE 6                   TO ACUM-LINHAS.
115900
116000 071-00-FIM.                EXIT.
116100
116200*================================================================*
116300 074-00-VERIFICAR-QUEBRA-PAGINA
116400                             SECTION.
116500*================================================================*
116600     IF ACUM-LINHAS GREATER 55
116700         PERFORM 071-00-IMPRIMIR-CABECALHO.
116800
116900 074-00-FIM.                EXIT.
117000
117100*================================================================*
117200 072-00-IMPRIMIR-ORDEM      SECTION.
117300*================================================================*
117400     MOVE ZERO                 TO WS-QTD-ITENS-ORDEM.
117500     PERFORM 072-01-VARRER-E-IMPRIMIR
117600         VARYING IX-ITEM FROM 1 BY 1
117700         UNTIL IX-ITEM GREATER ACUM-QTD-ITENS.
117800
117900     IF WS-QTD-ITENS-ORDEM EQUAL ZERO
118000         PERFORM 073-00-IMPRIMIR-LINHA-CAPA.
118100
118200 072-00-FIM.                EXIT.
118300
118400*================================================================*
118500 072-01-VARRER-E-IMPRIMIR   SECTION.
118600*================================================================*
118700     IF TBI-CODIGO-PEDIDO(IX-ITEM) EQUAL TBO-CODIGO-PEDIDO(IX-ORD)
118800         ADD 1                TO WS-QTD-ITENS-ORDEM
118900         PERFORM 073-01-IMPRIMIR-LINHA-ITEM.
119000
119100 072-01-FIM.                EXIT.
119200
119300*================================================================*
119400 073-01-IMPRIMIR-LINHA-ITEM SECTION.
119500*================================================================*
119600     PERFORM 074-00-VERIFICAR-QUEBRA-PAGINA.
119700     MOVE SPACES               TO DET001.
119800     MOVE 'ITEM'               TO DET001-TIPO.
119900
119950     MOVE ZERO                 TO DET001-LEAD-TIME.
119960
120000     IF WS-QTD-ITENS-ORDEM EQUAL 1
120001         MOVE TBO-CODIGO-PEDIDO(IX-ORD)
120002                               TO DET001-PEDIDO-ID
120003         MOVE TBO-CODIGO-CLIENTE(IX-ORD)
120004                               TO DET001-CLIENTE-ID
120100         MOVE TBO-NUMERO-PEDIDO(IX-ORD)
120200                               TO DET001-NUM-PEDIDO
120300         MOVE TBO-DATA-REF-TXT(IX-ORD)
120400                               TO DET001-DATA-REF
120401         MOVE TBO-DATA-FAT-TXT(IX-ORD)
120402                               TO DET001-DATA-FAT
120403         MOVE TBO-DATA-INC-TXT(IX-ORD)
120404                               TO DET001-DATA-INC
120500         MOVE TBO-VENDEDOR-NOME(IX-ORD)
120600                               TO DET001-VENDEDOR
120700         MOVE TBO-CATEGORIA-NOME(IX-ORD)
120800                               TO DET001-CATEGORIA
120900         MOVE TBO-SITUACAO(IX-ORD)
121000                               TO DET001-SITUACAO
121100         MOVE TBO-CONDICAO(IX-ORD)
121200                               TO DET001-CONDICAO
121207         MOVE TBO-HORA-INC(IX-ORD)
121208                               TO DET001-HORA-INC
121209         MOVE TBO-FLAG-NF(IX-ORD)
121210                               TO DET001-FLAG-NF
121300         MOVE TBO-VALOR-TOTAL(IX-ORD)
121400                               TO DET001-VALOR-PEDIDO
121500         MOVE TBO-NF-NUMERO(IX-ORD)
121600                               TO DET001-NF-NUMERO
121700         MOVE TBO-FLAG-INTEGR(IX-ORD)
121800                               TO DET001-FLAG-INTEGR.
121801
121802     IF WS-QTD-ITENS-ORDEM EQUAL 1 AND TBO-SW-LEAD-OK(IX-ORD)
121803                                                   EQUAL 'S'
121804         MOVE TBO-LEAD-TIME(IX-ORD)
121805                               TO DET001-LEAD-TIME.
121900
121901     MOVE TBI-CODIGO(IX-ITEM)   TO DET001-COD-PRODUTO.
121902     MOVE TBI-NCM(IX-ITEM)      TO DET001-NCM.
121903     MOVE TBI-CFOP(IX-ITEM)     TO DET001-CFOP.
122000     MOVE TBI-DESCRICAO(IX-ITEM)
122100                               TO DET001-DESCRICAO.
122200     MOVE TBI-QUANTIDADE(IX-ITEM)
122300                               TO DET001-QUANTIDADE.
122301     MOVE TBI-VALOR-UNIT(IX-ITEM)
122302                               TO DET001-VALOR-UNIT.
122400     MOVE TBI-VALOR-TOTAL(IX-ITEM)
122500                               TO DET001-VALOR-ITEM.
122600
122700     WRITE REG-RELATO          FROM DET001 AFTER 1.
122800     PERFORM 001-05-FS-RELATO.
122900     ADD 1                     TO ACUM-LINHAS.
123000
123100 073-01-FIM.                EXIT.
123200
123300*================================================================*
123400 073-00-IMPRIMIR-LINHA-CAPA SECTION.
123500*================================================================*
123600     PERFORM 074-00-VERIFICAR-QUEBRA-PAGINA.
123700     MOVE SPACES               TO DET001.
123800     MOVE 'CAPA'               TO DET001-TIPO.
123801     MOVE TBO-CODIGO-PEDIDO(IX-ORD)   TO DET001-PEDIDO-ID.
123802     MOVE TBO-CODIGO-CLIENTE(IX-ORD)  TO DET001-CLIENTE-ID.
123900     MOVE TBO-NUMERO-PEDIDO(IX-ORD)   TO DET001-NUM-PEDIDO.
124000     MOVE TBO-DATA-REF-TXT(IX-ORD)    TO DET001-DATA-REF.
124001     MOVE TBO-DATA-FAT-TXT(IX-ORD)    TO DET001-DATA-FAT.
124002     MOVE TBO-DATA-INC-TXT(IX-ORD)    TO DET001-DATA-INC.
124100     MOVE TBO-VENDEDOR-NOME(IX-ORD)   TO DET001-VENDEDOR.
124200     MOVE TBO-CATEGORIA-NOME(IX-ORD)  TO DET001-CATEGORIA.
124300     MOVE TBO-SITUACAO(IX-ORD)        TO DET001-SITUACAO.
124400     MOVE TBO-CONDICAO(IX-ORD)        TO DET001-CONDICAO.
124401     MOVE TBO-HORA-INC(IX-ORD)        TO DET001-HORA-INC.
124402     MOVE TBO-FLAG-NF(IX-ORD)         TO DET001-FLAG-NF.
124500     MOVE TBO-VALOR-TOTAL(IX-ORD)     TO DET001-VALOR-PEDIDO.
124600     MOVE TBO-NF-NUMERO(IX-ORD)       TO DET001-NF-NUMERO.
124700     MOVE TBO-FLAG-INTEGR(IX-ORD)     TO DET001-FLAG-INTEGR.
124701     MOVE ZERO                        TO DET001-LEAD-TIME.
124702     IF TBO-SW-LEAD-OK(IX-ORD) EQUAL 'S'
124703         MOVE TBO-LEAD-TIME(IX-ORD)   TO DET001-LEAD-TIME.
124800     MOVE 'SEM ITENS / RESUMO'        TO DET001-DESCRICAO.
124900     MOVE ZERO                        TO DET001-QUANTIDADE
124901                                          DET001-VALOR-UNIT
125000                                          DET001-VALOR-ITEM.
125100
125200     WRITE REG-RELATO          FROM DET001 AFTER 1.
125300     PERFORM 001-05-FS-RELATO.
125400     ADD 1                     TO ACUM-LINHAS.
125500
125600 073-00-FIM.                EXIT.
125700
125800*================================================================*
125900*  PAGINA DE TOTAIS (REGRA B6) E TABELAS DO PAINEL GERENCIAL      
126000*================================================================*
126100 089-00-CALCULAR-MEDIAS     SECTION.
126200*================================================================*
126300     IF ACUM-TOTAL-PEDIDOS GREATER ZERO
126400         COMPUTE WS-TICKET-MEDIO ROUNDED =
126500                 ACUM-TOTAL-FATURAMENTO / ACUM-TOTAL-PEDIDOS
126600         COMPUTE WS-COBERTURA-FISCAL ROUNDED =
126700                 (ACUM-COM-NOTA / ACUM-TOTAL-PEDIDOS) * 100.
126800
126900     IF ACUM-QTD-LEAD-TIME GREATER ZERO
127000         COMPUTE WS-LEAD-TIME-MEDIO ROUNDED =
127100                 ACUM-SOMA-LEAD-TIME / ACUM-QTD-LEAD-TIME.
127200
127300 089-00-FIM.                EXIT.
127400
127500*================================================================*
127600 090-00-IMPRIMIR-TOTAIS     SECTION.
127700*================================================================*
127800     PERFORM 089-00-CALCULAR-MEDIAS.
127900
128000     MOVE ACUM-TOTAL-FATURAMENTO TO TOT001-VALOR.
128100     MOVE ACUM-TOTAL-PEDIDOS     TO TOT002-QTD.
128200     MOVE WS-TICKET-MEDIO        TO TOT003-VALOR.
128300     MOVE WS-LEAD-TIME-MEDIO     TO TOT004-VALOR.
128400     MOVE WS-COBERTURA-FISCAL    TO TOT005-VALOR.
128500
128600     WRITE REG-RELATO            FROM TOT001 AFTER PAGE.
128700     PERFORM 001-05-FS-RELATO.
128800     WRITE REG-RELATO            FROM TOT002 AFTER 1.
128900     PERFORM 001-05-FS-RELATO.
129000     WRITE REG-RELATO            FROM TOT003 AFTER 1.
129100     PERFORM 001-05-FS-RELATO.
129200     WRITE REG-RELATO            FROM TOT004 AFTER 1.
129300     PERFORM 001-05-FS-RELATO.
129400     WRITE REG-RELATO            FROM TOT005 AFTER 1.
129500     PERFORM 001-05-FS-RELATO.
129600
129700     PERFORM 082-00-ORDENAR-MESES.
129800     PERFORM 091-00-IMPRIMIR-TAB-MESES.
129900     PERFORM 080-00-SELECIONAR-TOP-PRODUTOS.
130000     PERFORM 092-00-IMPRIMIR-TAB-PRODUTOS.
130100     PERFORM 081-00-SELECIONAR-TOP-CATEGORIAS.
130200     PERFORM 093-00-IMPRIMIR-TAB-CATEGORIAS.
130300     PERFORM 094-00-IMPRIMIR-TAB-HORAS.
130400
130500     DISPLAY 'FATURAMENTO TOTAL = ' ACUM-TOTAL-FATURAMENTO.
130600     DISPLAY 'PEDIDOS UNICOS    = ' ACUM-TOTAL-PEDIDOS.
130700
130800 090-00-FIM.                EXIT.
130900
131000*================================================================*
131100 082-00-ORDENAR-MESES       SECTION.
131200*================================================================*
131300     SET HOUVE-TROCA          TO TRUE.
131400     PERFORM 082-01-PASSADA-MES
131500         UNTIL NAO-HOUVE-TROCA.
131600
131700 082-00-FIM.                EXIT.
131800
131900*================================================================*
132000 082-01-PASSADA-MES         SECTION.
132100*================================================================*
132200     SET NAO-HOUVE-TROCA      TO TRUE.
132300
132400     IF ACUM-QTD-MES GREATER 1
132500         PERFORM 082-02-COMPARAR-MES
132600             VARYING IX-MES FROM 1 BY 1
132700             UNTIL IX-MES NOT LESS ACUM-QTD-MES.
132800
132900 082-01-FIM.                EXIT.
133000
133100*================================================================*
133200 082-02-COMPARAR-MES        SECTION.
133300*================================================================*
133400     IF TBM-CHAVE(IX-MES) GREATER TBM-CHAVE(IX-MES + 1)
133500         MOVE TB-MES(IX-MES)       TO WS-TROCA-MES
133600         MOVE TB-MES(IX-MES + 1)   TO TB-MES(IX-MES)
133700         MOVE WS-TROCA-MES         TO TB-MES(IX-MES + 1)
133800         SET HOUVE-TROCA           TO TRUE.
133900
134000 082-02-FIM.                EXIT.
134100
134200*================================================================*
134300 091-00-IMPRIMIR-TAB-MESES  SECTION.
134400*================================================================*
134500     WRITE REG-RELATO          FROM TAB001-CAB AFTER 2.
134600     PERFORM 001-05-FS-RELATO.
134700
134800     PERFORM 091-01-IMPRIMIR-LINHA-MES
134900         VARYING IX-MES FROM 1 BY 1
135000         UNTIL IX-MES GREATER ACUM-QTD-MES.
135100
135200 091-00-FIM.                EXIT.
135300
135400*================================================================*
135500 091-01-IMPRIMIR-LINHA-MES  SECTION.
135600*================================================================*
135700     MOVE TBM-CHAVE(IX-MES)    TO WS-MES-CHAVE.
135800     MOVE WS-MES-CHAVE-G-AA    TO TAB001-ANO.
135900     MOVE WS-MES-CHAVE-G-MM    TO TAB001-MES.
136000     MOVE TBM-VALOR(IX-MES)    TO TAB001-VALOR.
136100
136200     WRITE REG-RELATO          FROM TAB001 AFTER 1.
136300     PERFORM 001-05-FS-RELATO.
136400
136500 091-01-FIM.                EXIT.
136600
136700*================================================================*
136800 080-00-SELECIONAR-TOP-PRODUTOS
136900                             SECTION.
137000*================================================================*
137100     SET HOUVE-TROCA          TO TRUE.
137200     PERFORM 080-01-PASSADA-PROD
137300         UNTIL NAO-HOUVE-TROCA.
137400
137500 080-00-FIM.                EXIT.
137600
137700*================================================================*
137800 080-01-PASSADA-PROD        SECTION.
137900*================================================================*
138000     SET NAO-HOUVE-TROCA      TO TRUE.
138100
138200     IF ACUM-QTD-PROD GREATER 1
138300         PERFORM 080-02-COMPARAR-PROD
138400             VARYING IX-PROD FROM 1 BY 1
138500             UNTIL IX-PROD NOT LESS ACUM-QTD-PROD.
138600
138700 080-01-FIM.                EXIT.
138800
138900*================================================================*
139000 080-02-COMPARAR-PROD       SECTION.
139100*================================================================*
139200     IF TBP-VALOR(IX-PROD) LESS TBP-VALOR(IX-PROD + 1)
139300         MOVE TB-PRODUTO(IX-PROD)     TO WS-TROCA-PROD
139400         MOVE TB-PRODUTO(IX-PROD + 1) TO TB-PRODUTO(IX-PROD)
139500         MOVE WS-TROCA-PROD           TO TB-PRODUTO(IX-PROD + 1)
139600         SET HOUVE-TROCA              TO TRUE.
139700
139800 080-02-FIM.                EXIT.
139900
140000*================================================================*
140100 092-00-IMPRIMIR-TAB-PRODUTOS
140200                             SECTION.
140300*================================================================*
140400     WRITE REG-RELATO          FROM TAB002-CAB AFTER 2.
140500     PERFORM 001-05-FS-RELATO.
140600
140700     PERFORM 092-01-IMPRIMIR-LINHA-PRODUTO
140800         VARYING IX-PROD FROM 1 BY 1
140900         UNTIL IX-PROD GREATER 5 OR IX-PROD GREATER ACUM-QTD-PROD.
141000
141100 092-00-FIM.                EXIT.
141200
141300*================================================================*
141400 092-01-IMPRIMIR-LINHA-PRODUTO
141500                             SECTION.
141600*================================================================*
141700     MOVE TBP-CODIGO(IX-PROD)     TO TAB002-CODIGO.
141800     MOVE TBP-DESCRICAO(IX-PROD)  TO TAB002-DESCRICAO.
141900     MOVE TBP-VALOR(IX-PROD)      TO TAB002-VALOR.
142000
142100     WRITE REG-RELATO             FROM TAB002 AFTER 1.
142200     PERFORM 001-05-FS-RELATO.
142300
142400 092-01-FIM.                EXIT.
142500
142600*================================================================*
142700 081-00-SELECIONAR-TOP-CATEGORIAS
142800                             SECTION.
142900*================================================================*
143000     SET HOUVE-TROCA          TO TRUE.
143100     PERFORM 081-01-PASSADA-CATAC
143200         UNTIL NAO-HOUVE-TROCA.
143300
143400 081-00-FIM.                EXIT.
143500
143600*================================================================*
143700 081-01-PASSADA-CATAC       SECTION.
143800*================================================================*
143900     SET NAO-HOUVE-TROCA      TO TRUE.
144000
144100     IF ACUM-QTD-CATAC GREATER 1
144200         PERFORM 081-02-COMPARAR-CATAC
144300             VARYING IX-CATAC FROM 1 BY 1
144400             UNTIL IX-CATAC NOT LESS ACUM-QTD-CATAC.
144500
144600 081-01-FIM.                EXIT.
144700
144800*================================================================*
144900 081-02-COMPARAR-CATAC      SECTION.
145000*================================================================*
145100     IF TBK-VALOR(IX-CATAC) LESS TBK-VALOR(IX-CATAC + 1)
145200         MOVE TB-CATACUM(IX-CATAC)     TO WS-TROCA-CATAC
145300         MOVE TB-CATACUM(IX-CATAC + 1) TO TB-CATACUM(IX-CATAC)
145400         MOVE WS-TROCA-CATAC           TO
145500                 TB-CATACUM(IX-CATAC + 1)
145600         SET HOUVE-TROCA               TO TRUE.
145700
145800 081-02-FIM.                EXIT.
145900
146000*================================================================*
146100 093-00-IMPRIMIR-TAB-CATEGORIAS
146200                             SECTION.
146300*================================================================*
146400     WRITE REG-RELATO          FROM TAB003-CAB AFTER 2.
146500     PERFORM 001-05-FS-RELATO.
146600
146700     PERFORM 093-01-IMPRIMIR-LINHA-CATEGORIA
146800         VARYING IX-CATAC FROM 1 BY 1
146900         UNTIL IX-CATAC GREATER 6 OR
147000               IX-CATAC GREATER ACUM-QTD-CATAC.
147100
147200 093-00-FIM.                EXIT.
147300
147400*================================================================*
147500 093-01-IMPRIMIR-LINHA-CATEGORIA
147600                             SECTION.
147700*================================================================*
147800     MOVE TBK-NOME(IX-CATAC)   TO TAB003-NOME.
147900     MOVE TBK-VALOR(IX-CATAC)  TO TAB003-VALOR.
148000     MOVE ZERO                 TO TAB003-PERCENTUAL.
148100
148200     IF ACUM-TOTAL-FATURAMENTO GREATER ZERO
148300         COMPUTE TAB003-PERCENTUAL ROUNDED =
148400                 (TBK-VALOR(IX-CATAC) / ACUM-TOTAL-FATURAMENTO)
148500                 * 100.
148600
148700     WRITE REG-RELATO          FROM TAB003 AFTER 1.
148800     PERFORM 001-05-FS-RELATO.
148900
149000 093-01-FIM.                EXIT.
149100
149200*================================================================*
149300 094-00-IMPRIMIR-TAB-HORAS  SECTION.
149400*================================================================*
149500     WRITE REG-RELATO          FROM TAB004-CAB AFTER 2.
149600     PERFORM 001-05-FS-RELATO.
149700
149800     PERFORM 094-01-IMPRIMIR-LINHA-HORA
149900         VARYING WS-IDX-HORA FROM 1 BY 1
150000         UNTIL WS-IDX-HORA GREATER 24.
150100
150200 094-00-FIM.                EXIT.
150300
150400*================================================================*
150500 094-01-IMPRIMIR-LINHA-HORA SECTION.
150600*================================================================*
150700     COMPUTE TAB004-HORA = WS-IDX-HORA - 1.
150800     MOVE TBH-QTD(WS-IDX-HORA) TO TAB004-QTD.
150900
151000     WRITE REG-RELATO          FROM TAB004 AFTER 1.
151100     PERFORM 001-05-FS-RELATO.
151200
151300 094-01-FIM.                EXIT.
151400
151500*================================================================*
151600 900-00-ERRO                SECTION.
151700*================================================================*
151800     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO
151900     DISPLAY '* FILE STATUS = ' FS-COD-STATUS
152000     DISPLAY '* PROGRAMA ENCERRADO'
152100     STOP RUN.
152200
152300 900-00-FIM.                EXIT.
