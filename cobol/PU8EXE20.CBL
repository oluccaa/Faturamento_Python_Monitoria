000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PU8EXE20.
000300 AUTHOR.        ADEMIR C. PASSOS.
000400 INSTALLATION.  CPD COMERCIAL BOA VISTA DISTRIB LTDA.
000500 DATE-WRITTEN.  17/04/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DO CPD - NAO DIVULGAR.
000800*
000900* CONTROLE DE FATURAMENTO - EXTRACAO E RECONCILIACAO DE PEDIDOS.
001000*
001100* LE O ARQUIVO DE PEDIDOS DE VENDA, CRUZA CADA PEDIDO COM A NOTA
001200* FISCAL ELETRONICA CORRESPONDENTE, VALIDA OS VALORES, ENRIQUECE
001300* O PEDIDO COM NOME DO VENDEDOR E DA CATEGORIA, CALCULA A
001400* IMPRESSAO DIGITAL DE INTEGRIDADE DO PAR PEDIDO/NOTA E GRAVA O
001500* ARQUIVO DE PEDIDOS REFINADOS, ATUALIZANDO O HISTORICO DE
001600* PEDIDOS JA PROCESSADOS.
001700*
001800*----------------------------------------------------------------
001900*  HISTORICO DE ALTERACOES
002000*----------------------------------------------------------------
002100* 17/04/1989 ACP CH-0001  PROGRAMA ORIGINAL - CONFERENCIA MANUAL    CH0001
002200*                         DE PEDIDO CONTRA NOTA FISCAL EM PAPEL.    CH0001
002300* 02/08/1990 ACP CH-0014  INCLUIDA TABELA DE VENDEDORES EM          CH0014
002400*                         MEMORIA (ANTES A CONSULTA ERA MANUAL).    CH0014
002500* 11/03/1991 ACP CH-0022  INCLUIDA TABELA DE CATEGORIAS.            CH0022
002600* 25/09/1992 JRF CH-0040  CRIADO ARQUIVO DE PEDIDOS BLOQUEADOS      CH0040
002700*                         PARA NAO REPROCESSAR PEDIDO JA OK.        CH0040
002800* 14/06/1994 JRF CH-0055  AJUSTE NA TOLERANCIA DE DIVERGENCIA       CH0055
002900*                         ENTRE PEDIDO E NOTA (0,05).               CH0055
003000* 30/11/1995 JRF CH-0061  IMPRESSAO DIGITAL DE INTEGRIDADE PARA     CH0061
003100*                         CADA PAR PEDIDO/NOTA VALIDADO.            CH0061
003200* 09/02/1998 MHS CH-0070  REVISAO GERAL DE DATAS PARA VIRADA DO     CH0070
003300*                         ANO 2000 - CAMPOS DE DATA PASSAM A SER    CH0070
003400*                         TRATADOS COMO TEXTO DD/MM/AAAA.           CH0070
003500* 18/01/1999 MHS CH-0071  TESTE DE VIRADA DO SECULO CONCLUIDO       CH0071
003600*                         SEM PENDENCIAS.                           CH0071
003700* 06/05/2001 MHS CH-0089  STATUS DO PROCESSO PASSA A DISTINGUIR     CH0089
003800*                         PENDENTE DE FATURADO SEM NF LOCALIZADA.   CH0089
003900* 19/08/2004 RBF CH-0103  BLOQUEIO PASSA A SER UNIAO DO MANIFESTO   CH0103
004000*                         DE EXCLUSAO COM O HISTORICO JA GRAVADO.
004100* 22/03/2008 RBF CH-0128  ADAPTACAO PARA NOTA FISCAL ELETRONICA     CH0128
004200*                         (NF-E) - INCLUSAO DA CHAVE DE ACESSO.     CH0128
004300* 15/07/2011 RBF CH-0140  ENRIQUECIMENTO DE VENDEDOR E CATEGORIA    CH0140
004400*                         PASSA A CAIR PARA BRANCO QUANDO O         CH0140
004500*                         CODIGO NAO EXISTE NA TABELA.              CH0140
004600* 04/02/2015 LNT CH-0162  INCLUIDO CONTADOR DE TEMPO DECORRIDO DO   CH0162
004700*                         PROCESSAMENTO PARA ACOMPANHAMENTO CPD.    CH0162
004800* 21/09/2019 LNT CH-0181  AJUSTE NA CONVERSAO DE VALORES PARA NAO   CH0181
004900*                         ACEITAR CAMPO NUMERICO INVALIDO.          CH0181
005000* 05/03/2023 LNT CH-0205  REVISAO GERAL - PADRONIZACAO DE PONTO     CH0205
005100*                         DECIMAL (O AMERICANO, NAO MAIS VIRGULA)   CH0205
005200*                         PARA INTERCAMBIO COM A CONTABILIDADE.     CH0205
005300*----------------------------------------------------------------
005400*
005500 ENVIRONMENT    DIVISION.
005600 CONFIGURATION  SECTION.
005700 SPECIAL-NAMES.
005800                C01 IS TOP-OF-FORM
005801                CLASS CLASSE-CARACTERE-OBS IS "A" THRU "Z"
005802                    "0" THRU "9" " " "." "," "-" "/".
005900*
006000 INPUT-OUTPUT   SECTION.
006100 FILE-CONTROL.
006200*
006300     SELECT PEDIDOS         ASSIGN TO DISK
006400                            ORGANIZATION LINE SEQUENTIAL
006500                            ACCESS SEQUENTIAL
006600                            FILE STATUS FS-PEDIDO.
006700*
006800     SELECT NOTASF          ASSIGN TO DISK
006900                            ORGANIZATION LINE SEQUENTIAL
007000                            ACCESS SEQUENTIAL
007100                            FILE STATUS FS-NOTASF.
007200*
007300     SELECT VENDEDO         ASSIGN TO DISK
007400                            ORGANIZATION LINE SEQUENTIAL
007500                            ACCESS SEQUENTIAL
007600                            FILE STATUS FS-VENDEDO.
007700*
007800     SELECT CATEGOR         ASSIGN TO DISK
007900                            ORGANIZATION LINE SEQUENTIAL
008000                            ACCESS SEQUENTIAL
008100                            FILE STATUS FS-CATEGOR.
008200*
008300     SELECT BLOQUEI         ASSIGN TO DISK
008400                            ORGANIZATION LINE SEQUENTIAL
008500                            ACCESS SEQUENTIAL
008600                            FILE STATUS FS-BLOQUEI.
008700*
008800     SELECT REFINAD         ASSIGN TO DISK
008900                            ORGANIZATION LINE SEQUENTIAL
009000                            ACCESS SEQUENTIAL
009100                            FILE STATUS FS-REFINAD.
009200*
009300     SELECT PROCESS         ASSIGN TO DISK
009400                            ORGANIZATION LINE SEQUENTIAL
009500                            ACCESS SEQUENTIAL
009600                            FILE STATUS FS-PROCESS.
009700*
009800 DATA           DIVISION.
009900 FILE           SECTION.
010000*
010100 FD PEDIDOS
010200     RECORD     CONTAINS    180 CHARACTERS
010300     RECORDING  MODE        IS F
010400     LABEL      RECORD      IS STANDARD
010500     DATA       RECORD      IS REG-PEDIDO
010600    VALUE OF FILE-ID IS "ARQUIVOS/PEDIDOS.TXT".
010700     COPY WKORDER.
010800*
010900 FD NOTASF
011000     RECORD     CONTAINS    100 CHARACTERS
011100     RECORDING  MODE        IS F
011200     LABEL      RECORD      IS STANDARD
011300     DATA       RECORD      IS REG-NOTA-FISCAL
011400    VALUE OF FILE-ID IS "ARQUIVOS/NOTASF.TXT".
011500     COPY WKNOTAF.
011600*
011700 FD VENDEDO
011800     RECORD     CONTAINS    40 CHARACTERS
011900     RECORDING  MODE        IS F
012000     LABEL      RECORD      IS STANDARD
012100     DATA       RECORD      IS REG-VENDEDOR
012200    VALUE OF FILE-ID IS "ARQUIVOS/VENDEDO.TXT".
012300     COPY WKVEND.
012400*
012500 FD CATEGOR
012600     RECORD     CONTAINS    40 CHARACTERS
012700     RECORDING  MODE        IS F
012800     LABEL      RECORD      IS STANDARD
012900     DATA       RECORD      IS REG-CATEGORIA
013000    VALUE OF FILE-ID IS "ARQUIVOS/CATEGOR.TXT".
013100     COPY WKCATEG.
013200*
013300 FD BLOQUEI
013400     RECORD     CONTAINS    9 CHARACTERS
013500     RECORDING  MODE        IS F
013600     LABEL      RECORD      IS STANDARD
013700     DATA       RECORD      IS REG-PEDIDO-BLOQ
013800    VALUE OF FILE-ID IS "ARQUIVOS/BLOQUEI.TXT".
013900     COPY WKBLOQ.
014000*
014100 FD REFINAD
014200     RECORD     CONTAINS    340 CHARACTERS
014300     RECORDING  MODE        IS F
014400     LABEL      RECORD      IS STANDARD
014500     DATA       RECORD      IS REG-PEDIDO-REFIN
014600    VALUE OF FILE-ID IS "ARQUIVOS/REFINAD.TXT".
014700     COPY WKREFIN.
014800*
014900 FD PROCESS
015000     RECORD     CONTAINS    9 CHARACTERS
015100     RECORDING  MODE        IS F
015200     LABEL      RECORD      IS STANDARD
015300     DATA       RECORD      IS REG-PEDIDO-PROC
015400    VALUE OF FILE-ID IS "ARQUIVOS/PROCESS.TXT".
015500 01 REG-PEDIDO-PROC.
015600    05 PRC-CODIGO-PEDIDO    PIC 9(09).
015700*
015800 WORKING-STORAGE SECTION.
015900*
016000*  AREA PARA OBTER DATA E HORA DO PROCESSAMENTO
016100*
016200 01 WS-DATA-HORARIO-SYS.
016300    05 WS-DATA-SYS.
016400       10 WS-ANO-SYS        PIC 9(04).
016500       10 WS-MES-SYS        PIC 9(02).
016600       10 WS-DIA-SYS        PIC 9(02).
016700    05 WS-HORARIO-SYS.
016800       10 WS-HOR-SYS        PIC 9(02).
016900       10 WS-MIN-SYS        PIC 9(02).
017000       10 WS-SEG-SYS        PIC 9(02).
017100    05 FILLER               PIC X(07).
017200 01 WS-DATA-HORARIO-X REDEFINES WS-DATA-HORARIO-SYS
017300                            PIC X(21).
017400*
017500 77 WS-SEG-INICIO           PIC 9(05) COMP VALUE ZERO.
017600 77 WS-SEG-FIM              PIC 9(05) COMP VALUE ZERO.
017700 77 WS-SEG-DECORRIDO        PIC S9(05) COMP VALUE ZERO.
017800*
017900*  ACUMULADORES DO PROCESSAMENTO
018000*
018100 77 ACUM-CAPTURADOS         PIC 9(06) COMP VALUE ZERO.
018200 77 ACUM-SKIPPED            PIC 9(06) COMP VALUE ZERO.
018300 77 ACUM-DIVERGENTES        PIC 9(06) COMP VALUE ZERO.
018400*
018500*  TABELA DE NOTAS FISCAIS EM MEMORIA (UNIDADE 1 DA ESPEC.)
018600*
018700 01 TB-NOTAS-FISCAIS.
018800    05 TB-NOTA              OCCURS 5000 TIMES
018900                            INDEXED BY IX-NOTA.
019000       10 TBN-ID-PEDIDO     PIC 9(09).
019100       10 TBN-NUMERO        PIC X(10).
019200       10 TBN-SERIE         PIC X(03).
019300       10 TBN-DATA-EMISSAO  PIC X(10).
019400       10 TBN-HORA-EMISSAO  PIC X(08).
019500       10 TBN-CHAVE         PIC X(44).
019600       10 TBN-VALOR-TOTAL   PIC S9(11)V99.
019700 77 ACUM-QTD-NOTAS          PIC 9(04) COMP VALUE ZERO.
019800*
019900*  TABELA DE VENDEDORES EM MEMORIA (UNIDADE 4 DA ESPEC.)
020000*
020100 01 TB-VENDEDORES.
020200    05 TB-VEND              OCCURS 300 TIMES
020300                            INDEXED BY IX-VEND.
020400       10 TBV-CODIGO        PIC 9(09).
020500       10 TBV-NOME          PIC X(30).
020600 77 ACUM-QTD-VEND           PIC 9(04) COMP VALUE ZERO.
020700*
020800*  TABELA DE CATEGORIAS EM MEMORIA (UNIDADE 4 DA ESPEC.)
020900*
021000 01 TB-CATEGORIAS.
021100    05 TB-CATEG             OCCURS 150 TIMES
021200                            INDEXED BY IX-CATEG.
021300       10 TBC-CODIGO        PIC X(10).
021400       10 TBC-DESCRICAO     PIC X(30).
021500 77 ACUM-QTD-CATEG          PIC 9(04) COMP VALUE ZERO.
021600*
021700*  TABELA DE PEDIDOS BLOQUEADOS/PROCESSADOS (UNIDADE 4 ESPEC.)
021800*  CARREGADA DO ARQUIVO BLOQUEI E REGRAVADA AMPLIADA EM PROCESS.
021900*
022000 01 TB-PEDIDOS-BLOQ.
022100    05 TB-BLOQ              OCCURS 8000 TIMES
022200                            INDEXED BY IX-BLOQ.
022300       10 TBB-CODIGO-PEDIDO PIC 9(09).
022400 77 ACUM-QTD-BLOQ           PIC 9(04) COMP VALUE ZERO.
022500 77 WS-TROCA-TEMP           PIC 9(09).
022600*
022700*  CHAVES E CAMPOS DE TRABALHO DO PEDIDO/NOTA CORRENTE
022800*
022900 77 WS-NF-NUMERO            PIC X(10) VALUE SPACES.
023000 77 WS-NF-SERIE             PIC X(03) VALUE SPACES.
023100 77 WS-NF-DATA-EMISSAO      PIC X(10) VALUE SPACES.
023200 77 WS-NF-VALOR-TOTAL       PIC S9(11)V99 VALUE ZERO.
023300 77 WS-DIFERENCA            PIC S9(11)V99 VALUE ZERO.
023400 77 WS-VEND-NOME            PIC X(30) VALUE SPACES.
023500 77 WS-CATEG-DESC           PIC X(30) VALUE SPACES.
023600*
023700*  INDICADORES (SWITCHES) DO PROCESSAMENTO DO PEDIDO
023800*
023900 77 WS-SW-BLOQUEIO          PIC X(01) VALUE 'N'.
024000    88 PEDIDO-BLOQUEADO     VALUE 'S'.
024100    88 PEDIDO-LIBERADO      VALUE 'N'.
024200 77 WS-SW-NOTA              PIC X(01) VALUE 'N'.
024300    88 NOTA-ENCONTRADA      VALUE 'S'.
024400    88 NOTA-NAO-ENCONTRADA  VALUE 'N'.
024500 77 WS-SW-INTEGRIDADE       PIC X(01) VALUE 'N'.
024600    88 INTEGRIDADE-OK       VALUE 'S'.
024700    88 INTEGRIDADE-DIVERG   VALUE 'N'.
024800 77 WS-SW-VENDEDOR          PIC X(01) VALUE 'N'.
024900    88 VENDEDOR-ACHADO      VALUE 'S'.
025000    88 VENDEDOR-NAO-ACHADO  VALUE 'N'.
025100 77 WS-SW-CATEGORIA         PIC X(01) VALUE 'N'.
025200    88 CATEGORIA-ACHADA     VALUE 'S'.
025300    88 CATEGORIA-NAO-ACHADA VALUE 'N'.
025400 77 WS-SW-TROCA             PIC X(01) VALUE 'N'.
025500    88 HOUVE-TROCA          VALUE 'S'.
025600    88 NAO-HOUVE-TROCA      VALUE 'N'.
025700*
025701*  TABELAS DE ACENTUACAO PARA A REGRA R2 (NORMALIZAR-TEXTO)
025702*  CONVERTE VOGAL ACENTUADA PARA A VOGAL LATINA CORRESPONDENTE.
025703*
025704 77 WS-OBS-ACENTUADO         PIC X(36) VALUE
025705     'AAAAEEEIIOOOOUUUCNaaaaeeeiioooouuucn'.
025706 77 WS-OBS-SEM-ACENTO        PIC X(36) VALUE
025707     'AAAAEEEIIOOOOUUUCNAAAAEEEIIOOOOUUUCN'.
025708 01 WS-OBS-VENDA-WK          PIC X(40).
025709 01 WS-OBS-VENDA-X REDEFINES WS-OBS-VENDA-WK.
025710    05 WS-OBS-CARACTERE      OCCURS 40 TIMES PIC X(01).
025711 77 WS-IX-OBS                PIC 9(02) COMP VALUE ZERO.
025712*
025713*
025800*  MONTAGEM E CALCULO DA IMPRESSAO DIGITAL DE INTEGRIDADE (V1)
025900*  ROTINA PROPRIA DA CASA - NAO DEPENDE DE BIBLIOTECA EXTERNA.
026000*
026100 01 WS-TEXTO-HASH.
026200    05 WSH-PEDIDO           PIC 9(09).
026300    05 WSH-HIFEN1           PIC X(01) VALUE '-'.
026400    05 WSH-NF-NUMERO        PIC X(10).
026500    05 WSH-HIFEN2           PIC X(01) VALUE '-'.
026600    05 WSH-NF-VALOR         PIC 9(11).99.
026700 01 WSH-TEXTO-R REDEFINES WS-TEXTO-HASH.
026800    05 WSH-CARACTERE        OCCURS 35 TIMES PIC X(01).
026900*
027000 01 WS-ALFABETO-STR         PIC X(38) VALUE
027100       '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ.'.
027200 01 TB-ALFABETO REDEFINES WS-ALFABETO-STR.
027300    05 TBA-CARACTERE        OCCURS 38 TIMES
027400                            INDEXED BY IX-ALFA PIC X(01).
027500*
027600 77 WS-HEXA-ALFABETO        PIC X(16) VALUE '0123456789ABCDEF'.
027700 77 WS-HASH-ACC1            PIC 9(09) COMP VALUE ZERO.
027800 77 WS-HASH-ACC2            PIC 9(09) COMP VALUE ZERO.
027900 77 WS-HASH-ACC3            PIC 9(09) COMP VALUE ZERO.
028000 77 WS-HASH-ACC4            PIC 9(09) COMP VALUE ZERO.
028100 77 WS-HASH-ACC-ATUAL       PIC 9(09) COMP VALUE ZERO.
028200 77 WS-HASH-OFFSET          PIC 9(02) COMP VALUE ZERO.
028300 77 WS-HASH-DIGITO          PIC 9(02) COMP VALUE ZERO.
028400 77 WS-HASH-POS             PIC S9(02) COMP VALUE ZERO.
028500 77 WS-POS-CAR              PIC 9(02) COMP VALUE ZERO.
028600 77 WS-VALOR-CAR            PIC 9(02) COMP VALUE ZERO.
028700 77 WS-TEMP-DIV             PIC 9(09) COMP VALUE ZERO.
028800 77 WS-GRUPO                PIC 9(01) COMP VALUE ZERO.
028900 01 WS-HASH-RESULT          PIC X(32) VALUE SPACES.
029000*
029100     COPY WKFSTAT.
029200*
029300 77 FS-PEDIDO               PIC X(02) VALUE SPACES.
029400 77 FS-NOTASF               PIC X(02) VALUE SPACES.
029500 77 FS-VENDEDO              PIC X(02) VALUE SPACES.
029600 77 FS-CATEGOR              PIC X(02) VALUE SPACES.
029700 77 FS-BLOQUEI              PIC X(02) VALUE SPACES.
029800 77 FS-REFINAD              PIC X(02) VALUE SPACES.
029900 77 FS-PROCESS              PIC X(02) VALUE SPACES.
030000*
030100 PROCEDURE      DIVISION.
030200
030300*================================================================*
030400 000-00-INICIO              SECTION.
030500*================================================================*
030600     PERFORM 001-00-ABRIR-ARQUIVOS.
030700     PERFORM 002-00-OBTER-DATA-HORA.
030800     PERFORM 010-00-CARREGAR-NOTAS.
030900     PERFORM 020-00-CARREGAR-VENDEDORES.
031000     PERFORM 030-00-CARREGAR-CATEGORIAS.
031100     PERFORM 050-00-CARREGAR-BLOQUEIOS.
031200     PERFORM 003-00-VER-ARQ-VAZIO.
031300     PERFORM 040-00-TRATAR-PEDIDO
031400         UNTIL FS-PEDIDO EQUAL '10'.
031500     PERFORM 070-00-GRAVAR-PROCESSADOS.
031600     PERFORM 099-00-IMPRIMIR-TOTAIS.
031700     PERFORM 005-00-FECHAR-ARQUIVOS.
031800     STOP RUN.
031900
032000*================================================================*
032100 001-00-ABRIR-ARQUIVOS      SECTION.
032200*================================================================*
032300     MOVE FS-ABERTURA       TO FS-OPERACAO.
032400     OPEN INPUT  PEDIDOS
032500                 NOTASF
032600                 VENDEDO
032700                 CATEGOR
032800                 BLOQUEI
032900          OUTPUT REFINAD
033000                 PROCESS.
033100     PERFORM 001-01-TESTAR-FS.
033200
033300 001-00-FIM.                EXIT.
033400
033500*================================================================*
033600 001-01-TESTAR-FS           SECTION.
033700*================================================================*
033800     PERFORM 001-02-FS-PEDIDO.
033900     PERFORM 001-03-FS-NOTASF.
034000     PERFORM 001-04-FS-VENDEDO.
034100     PERFORM 001-05-FS-CATEGOR.
034200     PERFORM 001-06-FS-BLOQUEI.
034300     PERFORM 001-07-FS-REFINAD.
034400     PERFORM 001-08-FS-PROCESS.
034500
034600 001-01-FIM.                EXIT.
034700
034800*================================================================*
034900 001-02-FS-PEDIDO           SECTION.
035000*================================================================*
035100     MOVE 'PEDIDOS'         TO FS-ARQUIVO.
035200     MOVE FS-PEDIDO         TO FS-COD-STATUS.
035300
035400     IF FS-PEDIDO NOT EQUAL '00' AND '10'
035500         PERFORM 900-00-ERRO.
035600
035700 001-02-FIM.                EXIT.
035800
035900*================================================================*
036000 001-03-FS-NOTASF           SECTION.
036100*================================================================*
036200     MOVE 'NOTASF'          TO FS-ARQUIVO.
036300     MOVE FS-NOTASF         TO FS-COD-STATUS.
036400
036500     IF FS-NOTASF NOT EQUAL '00' AND '10'
036600         PERFORM 900-00-ERRO.
036700
036800 001-03-FIM.                EXIT.
036900
037000*================================================================*
037100 001-04-FS-VENDEDO          SECTION.
037200*================================================================*
037300     MOVE 'VENDEDO'         TO FS-ARQUIVO.
037400     MOVE FS-VENDEDO        TO FS-COD-STATUS.
037500
037600     IF FS-VENDEDO NOT EQUAL '00' AND '10'
037700         PERFORM 900-00-ERRO.
037800
037900 001-04-FIM.                EXIT.
038000
038100*================================================================*
038200 001-05-FS-CATEGOR          SECTION.
038300*================================================================*
038400     MOVE 'CATEGOR'         TO FS-ARQUIVO.
038500     MOVE FS-CATEGOR        TO FS-COD-STATUS.
038600
038700     IF FS-CATEGOR NOT EQUAL '00' AND '10'
038800         PERFORM 900-00-ERRO.
038900
039000 001-05-FIM.                EXIT.
039100
039200*================================================================*
039300 001-06-FS-BLOQUEI          SECTION.
039400*================================================================*
039500     MOVE 'BLOQUEI'         TO FS-ARQUIVO.
039600     MOVE FS-BLOQUEI        TO FS-COD-STATUS.
039700
039800     IF FS-BLOQUEI NOT EQUAL '00' AND '10'
039900         PERFORM 900-00-ERRO.
040000
040100 001-06-FIM.                EXIT.
040200
040300*================================================================*
040400 001-07-FS-REFINAD          SECTION.
040500*================================================================*
040600     MOVE 'REFINAD'         TO FS-ARQUIVO.
040700     MOVE FS-REFINAD        TO FS-COD-STATUS.
040800
040900     IF FS-REFINAD NOT EQUAL '00' AND '10'
041000         PERFORM 900-00-ERRO.
041100
041200 001-07-FIM.                EXIT.
041300
041400*================================================================*
041500 001-08-FS-PROCESS          SECTION.
041600*================================================================*
041700     MOVE 'PROCESS'         TO FS-ARQUIVO.
041800     MOVE FS-PROCESS        TO FS-COD-STATUS.
041900
042000     IF FS-PROCESS NOT EQUAL '00' AND '10'
042100         PERFORM 900-00-ERRO.
042200
042300 001-08-FIM.                EXIT.
042400
042500*================================================================*
042600 002-00-OBTER-DATA-HORA     SECTION.
042700*================================================================*
042800     MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORARIO-SYS.
042900     COMPUTE WS-SEG-INICIO  = (WS-HOR-SYS * 3600) +
043000                              (WS-MIN-SYS * 60) +
043100                               WS-SEG-SYS.
043200
043300 002-00-FIM.                EXIT.
043400
043500*================================================================*
043600 003-00-VER-ARQ-VAZIO       SECTION.
043700*================================================================*
043800     PERFORM 003-01-LER-PEDIDO.
043900
044000     IF FS-PEDIDO EQUAL '10'
044100         DISPLAY '* ARQUIVO PEDIDOS VAZIO  *'
044200         DISPLAY '* PROGRAMA ENCERRADO     *'
044300         PERFORM 070-00-GRAVAR-PROCESSADOS
044400         PERFORM 005-00-FECHAR-ARQUIVOS
044500         STOP RUN.
044600
044700 003-00-FIM.                EXIT.
044800
044900*================================================================*
045000 003-01-LER-PEDIDO          SECTION.
045100*================================================================*
045200     MOVE FS-LEITURA        TO FS-OPERACAO.
045300     READ PEDIDOS.
045400
045500     IF FS-PEDIDO NOT EQUAL '10'
045600         PERFORM 001-02-FS-PEDIDO.
045700
045800 003-01-FIM.                EXIT.
045900
046000*================================================================*
046100 005-00-FECHAR-ARQUIVOS     SECTION.
046200*================================================================*
046300     MOVE FS-FECHAMENTO     TO FS-OPERACAO.
046400     CLOSE PEDIDOS
046500           NOTASF
046600           VENDEDO
046700           CATEGOR
046800           BLOQUEI
046900           REFINAD
047000           PROCESS.
047100     PERFORM 001-01-TESTAR-FS.
047200
047300     DISPLAY 'PROGRAMA PU8EXE20 ENCERRADO COM SUCESSO'.
047400
047500 005-00-FIM.                EXIT.
047600
047700*================================================================*
047800*  UNIDADE 1 DA ESPEC. - INDEXADOR DE NOTAS FISCAIS              *
047900*================================================================*
048000 010-00-CARREGAR-NOTAS      SECTION.
048100*================================================================*
048200     PERFORM 010-01-LER-NOTA.
048300     PERFORM 010-02-INDEXAR-NOTA
048400         UNTIL FS-NOTASF EQUAL '10'.
048500     PERFORM 019-00-TOTAL-NOTAS.
048600
048700 010-00-FIM.                EXIT.
048800
048900*================================================================*
049000 010-01-LER-NOTA            SECTION.
049100*================================================================*
049200     MOVE FS-LEITURA        TO FS-OPERACAO.
049300     READ NOTASF.
049400
049500     IF FS-NOTASF NOT EQUAL '10'
049600         PERFORM 001-03-FS-NOTASF.
049700
049800 010-01-FIM.                EXIT.
049900
050000*================================================================*
050100 010-02-INDEXAR-NOTA        SECTION.
050200*================================================================*
050300     IF NF-ID-PEDIDO NUMERIC AND NF-ID-PEDIDO GREATER 0
050400         PERFORM 010-03-LOCALIZAR-NOTA-TAB
050500         IF NOTA-ENCONTRADA
050600             PERFORM 010-04-SUBSTITUIR-NOTA
050700         ELSE
050800             PERFORM 010-05-INCLUIR-NOTA.
050900
051000     PERFORM 010-01-LER-NOTA.
051100
051200 010-02-FIM.                EXIT.
051300
051400*================================================================*
051500 010-03-LOCALIZAR-NOTA-TAB  SECTION.
051600*================================================================*
051700     SET IX-NOTA             TO 1.
051800     SET NOTA-NAO-ENCONTRADA TO TRUE.
051900
052000     IF ACUM-QTD-NOTAS GREATER 0
052100         SEARCH TB-NOTA VARYING IX-NOTA
052200             AT END NEXT SENTENCE
052300             WHEN TBN-ID-PEDIDO(IX-NOTA) EQUAL NF-ID-PEDIDO
052400                 SET NOTA-ENCONTRADA TO TRUE.
052500
052600 010-03-FIM.                EXIT.
052700
052800*================================================================*
052900 010-04-SUBSTITUIR-NOTA     SECTION.
053000*================================================================*
053100     MOVE NF-NUMERO         TO TBN-NUMERO(IX-NOTA).
053200     MOVE NF-SERIE          TO TBN-SERIE(IX-NOTA).
053300     MOVE NF-DATA-EMISSAO   TO TBN-DATA-EMISSAO(IX-NOTA).
053400     MOVE NF-HORA-EMISSAO   TO TBN-HORA-EMISSAO(IX-NOTA).
053500     MOVE NF-CHAVE          TO TBN-CHAVE(IX-NOTA).
053600     MOVE NF-VALOR-TOTAL    TO TBN-VALOR-TOTAL(IX-NOTA).
053700
053800 010-04-FIM.                EXIT.
053900
054000*================================================================*
054100 010-05-INCLUIR-NOTA        SECTION.
054200*================================================================*
054300     IF ACUM-QTD-NOTAS LESS 5000
054400         ADD 1               TO ACUM-QTD-NOTAS
054500         MOVE NF-ID-PEDIDO   TO TBN-ID-PEDIDO(ACUM-QTD-NOTAS)
054600         MOVE NF-NUMERO      TO TBN-NUMERO(ACUM-QTD-NOTAS)
054700         MOVE NF-SERIE       TO TBN-SERIE(ACUM-QTD-NOTAS)
054800         MOVE NF-DATA-EMISSAO
054900                             TO TBN-DATA-EMISSAO(ACUM-QTD-NOTAS)
055000         MOVE NF-HORA-EMISSAO
055100                             TO TBN-HORA-EMISSAO(ACUM-QTD-NOTAS)
055200         MOVE NF-CHAVE       TO TBN-CHAVE(ACUM-QTD-NOTAS)
055300         MOVE NF-VALOR-TOTAL
055400                             TO TBN-VALOR-TOTAL(ACUM-QTD-NOTAS)
055500     ELSE
055600         DISPLAY '* TABELA DE NOTAS FISCAIS CHEIA'.
055700
055800 010-05-FIM.                EXIT.
055900
056000*================================================================*
056100 019-00-TOTAL-NOTAS         SECTION.
056200*================================================================*
056300     DISPLAY 'NOTAS FISCAIS INDEXADAS POR PEDIDO = '
056400              ACUM-QTD-NOTAS.
056500
056600 019-00-FIM.                EXIT.
056700
056800*================================================================*
056900*  UNIDADE 4 DA ESPEC. - CARGA DAS TABELAS DE APOIO              *
057000*================================================================*
057100 020-00-CARREGAR-VENDEDORES SECTION.
057200*================================================================*
057300     PERFORM 020-01-LER-VENDEDOR.
057400     PERFORM 020-02-INCLUIR-VENDEDOR
057500         UNTIL FS-VENDEDO EQUAL '10'.
057600
057700     DISPLAY 'VENDEDORES CARREGADOS = ' ACUM-QTD-VEND.
057800
057900 020-00-FIM.                EXIT.
058000
058100*================================================================*
058200 020-01-LER-VENDEDOR        SECTION.
058300*================================================================*
058400     MOVE FS-LEITURA        TO FS-OPERACAO.
058500     READ VENDEDO.
058600
058700     IF FS-VENDEDO NOT EQUAL '10'
058800         PERFORM 001-04-FS-VENDEDO.
058900
059000 020-01-FIM.                EXIT.
059100
059200*================================================================*
059300 020-02-INCLUIR-VENDEDOR    SECTION.
059400*================================================================*
059500     IF VND-CODIGO GREATER 0 AND ACUM-QTD-VEND LESS 300
059600         ADD 1               TO ACUM-QTD-VEND
059700         MOVE VND-CODIGO     TO TBV-CODIGO(ACUM-QTD-VEND)
059800         MOVE VND-NOME       TO TBV-NOME(ACUM-QTD-VEND).
059900
060000     PERFORM 020-01-LER-VENDEDOR.
060100
060200 020-02-FIM.                EXIT.
060300
060400*================================================================*
060500 030-00-CARREGAR-CATEGORIAS SECTION.
060600*================================================================*
060700     PERFORM 030-01-LER-CATEGORIA.
060800     PERFORM 030-02-INCLUIR-CATEGORIA
060900         UNTIL FS-CATEGOR EQUAL '10'.
061000
061100     DISPLAY 'CATEGORIAS CARREGADAS = ' ACUM-QTD-CATEG.
061200
061300 030-00-FIM.                EXIT.
061400
061500*================================================================*
061600 030-01-LER-CATEGORIA       SECTION.
061700*================================================================*
061800     MOVE FS-LEITURA        TO FS-OPERACAO.
061900     READ CATEGOR.
062000
062100     IF FS-CATEGOR NOT EQUAL '10'
062200         PERFORM 001-05-FS-CATEGOR.
062300
062400 030-01-FIM.                EXIT.
062500
062600*================================================================*
062700 030-02-INCLUIR-CATEGORIA   SECTION.
062800*================================================================*
062900     IF CAT-CODIGO NOT EQUAL SPACES AND ACUM-QTD-CATEG LESS 150
063000         ADD 1               TO ACUM-QTD-CATEG
063100         MOVE CAT-CODIGO     TO TBC-CODIGO(ACUM-QTD-CATEG)
063200         IF CAT-DESCRICAO EQUAL SPACES
063300             MOVE 'N/D'      TO TBC-DESCRICAO(ACUM-QTD-CATEG)
063400         ELSE
063500             MOVE CAT-DESCRICAO
063600                             TO TBC-DESCRICAO(ACUM-QTD-CATEG).
063700
063800     PERFORM 030-01-LER-CATEGORIA.
063900
064000 030-02-FIM.                EXIT.
064100
064200*================================================================*
064300 050-00-CARREGAR-BLOQUEIOS  SECTION.
064400*================================================================*
064500     PERFORM 050-01-LER-BLOQUEIO.
064600     PERFORM 050-02-INCLUIR-BLOQUEIO
064700         UNTIL FS-BLOQUEI EQUAL '10'.
064800
064900     DISPLAY 'PEDIDOS BLOQUEADOS/HISTORICO = ' ACUM-QTD-BLOQ.
065000
065100 050-00-FIM.                EXIT.
065200
065300*================================================================*
065400 050-01-LER-BLOQUEIO        SECTION.
065500*================================================================*
065600     MOVE FS-LEITURA        TO FS-OPERACAO.
065700     READ BLOQUEI.
065800
065900     IF FS-BLOQUEI NOT EQUAL '10'
066000         PERFORM 001-06-FS-BLOQUEI.
066100
066200 050-01-FIM.                EXIT.
066300
066400*================================================================*
066500 050-02-INCLUIR-BLOQUEIO    SECTION.
066600*================================================================*
066700     IF BLK-CODIGO-PEDIDO GREATER 0 AND ACUM-QTD-BLOQ LESS 8000
066800         ADD 1               TO ACUM-QTD-BLOQ
066900         MOVE BLK-CODIGO-PEDIDO
067000                             TO TBB-CODIGO-PEDIDO(ACUM-QTD-BLOQ).
067100
067200     PERFORM 050-01-LER-BLOQUEIO.
067300
067400 050-02-FIM.                EXIT.
067500
067600*================================================================*
067700*  UNIDADE 2 DA ESPEC. - LACO PRINCIPAL DE EXTRACAO/RECONC.      *
067800*================================================================*
067900 040-00-TRATAR-PEDIDO       SECTION.
068000*================================================================*
068100     MOVE FS-GRAVACAO       TO FS-OPERACAO.
068200     PERFORM 041-00-VERIFICAR-BLOQUEIO.
068300
068400     IF PEDIDO-BLOQUEADO
068500         ADD 1               TO ACUM-SKIPPED
068600     ELSE
068700         PERFORM 042-00-LOCALIZAR-NOTA
068800         IF NOTA-ENCONTRADA
068900             PERFORM 063-00-VALIDAR-INTEGRIDADE
069000             IF INTEGRIDADE-DIVERG
069100                 PERFORM 044-00-REJEITAR-DIVERGENTE
069200             ELSE
069300                 PERFORM 043-00-REFINAR-E-GRAVAR
069400         ELSE
069500             PERFORM 043-00-REFINAR-E-GRAVAR.
069600
069700     PERFORM 003-01-LER-PEDIDO.
069800
069900 040-00-FIM.                EXIT.
070000
070100*================================================================*
070200 041-00-VERIFICAR-BLOQUEIO  SECTION.
070300*================================================================*
070400     SET IX-BLOQ            TO 1.
070500     SET PEDIDO-LIBERADO    TO TRUE.
070600
070700     IF ACUM-QTD-BLOQ GREATER 0
070800         SEARCH TB-BLOQ VARYING IX-BLOQ
070900             AT END NEXT SENTENCE
071000             WHEN TBB-CODIGO-PEDIDO(IX-BLOQ)
071100                      EQUAL ORD-CODIGO-PEDIDO
071200                 SET PEDIDO-BLOQUEADO TO TRUE.
071300
071400 041-00-FIM.                EXIT.
071500
071600*================================================================*
071700 042-00-LOCALIZAR-NOTA      SECTION.
071800*================================================================*
071900     SET IX-NOTA             TO 1.
072000     SET NOTA-NAO-ENCONTRADA TO TRUE.
072100     MOVE SPACES              TO WS-NF-NUMERO WS-NF-SERIE
072200                                  WS-NF-DATA-EMISSAO.
072300     MOVE ZERO                TO WS-NF-VALOR-TOTAL.
072400
072500     IF ACUM-QTD-NOTAS GREATER 0
072600         SEARCH TB-NOTA VARYING IX-NOTA
072700             AT END NEXT SENTENCE
072800             WHEN TBN-ID-PEDIDO(IX-NOTA)
072900                      EQUAL ORD-CODIGO-PEDIDO
073000                 SET NOTA-ENCONTRADA        TO TRUE
073100                 MOVE TBN-NUMERO(IX-NOTA)    TO WS-NF-NUMERO
073200                 MOVE TBN-SERIE(IX-NOTA)     TO WS-NF-SERIE
073300                 MOVE TBN-DATA-EMISSAO(IX-NOTA)
073400                                             TO WS-NF-DATA-EMISSAO
073500                 MOVE TBN-VALOR-TOTAL(IX-NOTA)
073600                                             TO WS-NF-VALOR-TOTAL.
073700
073800 042-00-FIM.                EXIT.
073900
074000*================================================================*
074100 043-00-REFINAR-E-GRAVAR    SECTION.
074200*================================================================*
074300     PERFORM 064-00-CONVERTER-VALORES.
074400     PERFORM 065-00-ENRIQUECER-VENDEDOR.
074500     PERFORM 066-00-ENRIQUECER-CATEGORIA.
074600     MOVE SPACES             TO REG-PEDIDO-REFIN.
074700     PERFORM 043-01-MONTAR-CABECALHO-REFIN.
074800     PERFORM 067-00-STATUS-PROCESSO.
074900
075000     IF NOTA-ENCONTRADA AND INTEGRIDADE-OK
075100         PERFORM 068-00-CALCULAR-HASH
075200         PERFORM 069-00-MESCLAR-NOTA
075300     ELSE
075400         MOVE SPACES         TO REF-NF-NUMERO REF-NF-SERIE
075500                                 REF-NF-DATA-EMISSAO
075600                                 REF-HASH-INTEGRIDADE
075700         MOVE ZERO           TO REF-NF-VALOR-TOTAL.
075800
075900     WRITE REG-PEDIDO-REFIN.
076000     PERFORM 001-07-FS-REFINAD.
076100     PERFORM 071-00-REGISTRAR-PROCESSADO.
076200     ADD 1                   TO ACUM-CAPTURADOS.
076300
076400 043-00-FIM.                EXIT.
076500
076600*================================================================*
076700 043-01-MONTAR-CABECALHO-REFIN
076800                             SECTION.
076900*================================================================*
077000     MOVE ORD-CODIGO-PEDIDO  TO RFO-CODIGO-PEDIDO.
077100     MOVE ORD-NUMERO-PEDIDO  TO RFO-NUMERO-PEDIDO.
077200     MOVE ORD-CODIGO-CLIENTE TO RFO-CODIGO-CLIENTE.
077300     MOVE ORD-DATA-PREVISAO  TO RFO-DATA-PREVISAO.
077400     MOVE ORD-ETAPA          TO RFO-ETAPA.
077500     MOVE ORD-QTDE-PARCELAS  TO RFO-QTDE-PARCELAS.
077600     MOVE ORD-QTD-ITENS      TO RFO-QTD-ITENS.
077700     MOVE ORD-FATURADO       TO RFO-FATURADO.
077800     MOVE ORD-CANCELADO      TO RFO-CANCELADO.
077900     MOVE ORD-D-FAT          TO RFO-D-FAT.
078000     MOVE ORD-D-INC          TO RFO-D-INC.
078100     MOVE ORD-H-INC          TO RFO-H-INC.
078200     MOVE ORD-U-FAT          TO RFO-U-FAT.
078300     MOVE ORD-COD-VEND       TO RFO-COD-VEND.
078400     MOVE ORD-COD-CATEG      TO RFO-COD-CATEG.
078500     MOVE ORD-CONSUMIDOR-FINAL
078600                             TO RFO-CONSUMIDOR-FINAL.
078700     MOVE ORD-NUM-PED-CLIENTE
078800                             TO RFO-NUM-PED-CLIENTE.
078900     MOVE ORD-VALOR-TOTAL    TO RFO-VALOR-TOTAL.
079000     MOVE ORD-OBS-VENDA      TO RFO-OBS-VENDA.
079100     PERFORM 061-00-NORMALIZAR-TEXTO.
079200     MOVE WS-VEND-NOME       TO REF-VENDEDOR-NOME.
079300     MOVE WS-CATEG-DESC      TO REF-CATEGORIA-NOME.
079400
079500 043-01-FIM.                EXIT.
079600
079700*================================================================*
079800 061-00-NORMALIZAR-TEXTO    SECTION.
079900*================================================================*
080000*    REGRA R2 - PADRONIZA OBSERVACAO DA VENDA EM CAIXA ALTA,
080001*    RETIRA ACENTUACAO E QUALQUER CARACTERE FORA DO CONJUNTO
080002*    BASICO (A ENTRADA DE DADOS DO CPD PODE TRAZER LIXO DE
080003*    DIGITACAO OU ACENTUACAO DO TECLADO DO OPERADOR).           CH0205
080100     MOVE RFO-OBS-VENDA      TO WS-OBS-VENDA-WK.
080200     INSPECT WS-OBS-VENDA-WK CONVERTING
080300         'abcdefghijklmnopqrstuvwxyz'
080400         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
080401     INSPECT WS-OBS-VENDA-WK CONVERTING
080402         WS-OBS-ACENTUADO   TO WS-OBS-SEM-ACENTO.
080403     PERFORM 062-00-ELIMINAR-NAO-ASCII.
080404     MOVE WS-OBS-VENDA-WK    TO RFO-OBS-VENDA.
080500
080600 061-00-FIM.                EXIT.
080601*================================================================*
080602 062-00-ELIMINAR-NAO-ASCII   SECTION.
080603*================================================================*
080604*    REGRA R2 - QUALQUER CARACTERE QUE NAO SEJA LETRA, DIGITO,
080605*    BRANCO OU PONTUACAO BASICA (ISTO E, FORA DA TABELA ASCII
080606*    USUAL) E SUBSTITUIDO POR BRANCO NA OBSERVACAO DA VENDA.
080607     MOVE ZERO               TO WS-IX-OBS.
080608     PERFORM 062-01-VARRER-CARACTERE
080609         VARYING WS-IX-OBS FROM 1 BY 1
080610         UNTIL WS-IX-OBS GREATER 40.
080611*
080612 062-00-FIM.                EXIT.
080613*================================================================*
080614 062-01-VARRER-CARACTERE     SECTION.
080615*================================================================*
080616     IF WS-OBS-CARACTERE(WS-IX-OBS) NOT CLASSE-CARACTERE-OBS
080617         MOVE SPACE          TO WS-OBS-CARACTERE(WS-IX-OBS).
080619*
080620 062-01-FIM.                EXIT.
080700
080800*================================================================*
080900 044-00-REJEITAR-DIVERGENTE SECTION.
081000*================================================================*
081100     ADD 1                   TO ACUM-DIVERGENTES.
081200     DISPLAY '* PEDIDO ' ORD-CODIGO-PEDIDO
081300             ' REJEITADO POR DIVERGENCIA DE VALOR'.
081400
081500 044-00-FIM.                EXIT.
081600
081700*================================================================*
081800*  UNIDADE 3 DA ESPEC. - SERVICO DE REFINAMENTO DO PEDIDO        *
081900*================================================================*
082000 064-00-CONVERTER-VALORES   SECTION.
082100*================================================================*
082200*    REGRA R1 - VALOR NAO NUMERICO OU AUSENTE VIRA ZERO.
082300     IF ORD-VALOR-TOTAL NOT NUMERIC
082400         MOVE ZERO           TO ORD-VALOR-TOTAL.
082500
082600     IF ORD-COD-VEND NOT NUMERIC
082700         MOVE ZERO           TO ORD-COD-VEND.
082800
082900 064-00-FIM.                EXIT.
083000
083100*================================================================*
083200 065-00-ENRIQUECER-VENDEDOR SECTION.
083300*================================================================*
083400*    REGRA R5 - NOME DO VENDEDOR PELA TABELA, SENAO BRANCO.
083500     SET IX-VEND             TO 1.
083600     SET VENDEDOR-NAO-ACHADO TO TRUE.
083700
083800     IF ORD-COD-VEND GREATER 0 AND ACUM-QTD-VEND GREATER 0
083900         SEARCH TB-VEND VARYING IX-VEND
084000             AT END NEXT SENTENCE
084100             WHEN TBV-CODIGO(IX-VEND) EQUAL ORD-COD-VEND
084200                 SET VENDEDOR-ACHADO TO TRUE.
084300
084400     IF VENDEDOR-ACHADO
084500         MOVE TBV-NOME(IX-VEND) TO WS-VEND-NOME
084600     ELSE
084700         MOVE SPACES            TO WS-VEND-NOME.
084800
084900 065-00-FIM.                EXIT.
085000
085100*================================================================*
085200 066-00-ENRIQUECER-CATEGORIA
085300                             SECTION.
085400*================================================================*
085500*    REGRA R6 - DESCRICAO DA CATEGORIA PELA TABELA, SENAO BRANCO.
085600     SET IX-CATEG             TO 1.
085700     SET CATEGORIA-NAO-ACHADA TO TRUE.
085800
085900     IF ORD-COD-CATEG NOT EQUAL SPACES AND ACUM-QTD-CATEG
086000                                                    GREATER 0
086100         SEARCH TB-CATEG VARYING IX-CATEG
086200             AT END NEXT SENTENCE
086300             WHEN TBC-CODIGO(IX-CATEG) EQUAL ORD-COD-CATEG
086400                 SET CATEGORIA-ACHADA TO TRUE.
086500
086600     IF CATEGORIA-ACHADA
086700         MOVE TBC-DESCRICAO(IX-CATEG) TO WS-CATEG-DESC
086800     ELSE
086900         MOVE SPACES                  TO WS-CATEG-DESC.
087000
087100 066-00-FIM.                EXIT.
087200
087300*================================================================*
087400 067-00-STATUS-PROCESSO     SECTION.
087500*================================================================*
087600*    REGRA R7 - ATRIBUICAO DO STATUS DO PROCESSO.
087700     IF NOTA-ENCONTRADA AND INTEGRIDADE-OK
087800         MOVE 'FATURADO_COMPLETO' TO REF-STATUS-PROCESSO
087900     ELSE
088000         IF ORD-FATURADO EQUAL 'S'
088100             MOVE 'FATURADO_SEM_NF_LOCALIZADA'
088200                                  TO REF-STATUS-PROCESSO
088300         ELSE
088400             MOVE 'PENDENTE'      TO REF-STATUS-PROCESSO.
088500
088600 067-00-FIM.                EXIT.
088700
088800*================================================================*
088900 063-00-VALIDAR-INTEGRIDADE SECTION.
089000*================================================================*
089100*    REGRA V1 - PEDIDO X NOTA - TOLERANCIA DE 0,05.
089200     COMPUTE WS-DIFERENCA = ORD-VALOR-TOTAL - WS-NF-VALOR-TOTAL.
089300
089400     IF WS-DIFERENCA LESS ZERO
089500         COMPUTE WS-DIFERENCA = WS-DIFERENCA * -1.
089600
089700     IF WS-DIFERENCA GREATER 0.05
089800         SET INTEGRIDADE-DIVERG TO TRUE
089900         DISPLAY '* PEDIDO=' ORD-VALOR-TOTAL
090000                 ' NOTA=' WS-NF-VALOR-TOTAL
090100     ELSE
090200         SET INTEGRIDADE-OK     TO TRUE.
090300
090400 063-00-FIM.                EXIT.
090500
090600*================================================================*
090700 068-00-CALCULAR-HASH       SECTION.
090800*================================================================*
090900*    REGRA V1 - IMPRESSAO DIGITAL DE 32 POSICOES, ROTINA PROPRIA
091000*    (NAO EXISTIA BIBLIOTECA DE MD5 DISPONIVEL NO CPD EM 1995).
091100     MOVE ORD-CODIGO-PEDIDO TO WSH-PEDIDO.
091200     MOVE WS-NF-NUMERO      TO WSH-NF-NUMERO.
091300     MOVE WS-NF-VALOR-TOTAL TO WSH-NF-VALOR.
091400
091500     MOVE ZERO               TO WS-HASH-ACC1 WS-HASH-ACC2
091600                                 WS-HASH-ACC3 WS-HASH-ACC4.
091700
091800     PERFORM 068-01-ACUMULAR-CARACTERE
091900         VARYING WS-POS-CAR FROM 1 BY 1
092000         UNTIL WS-POS-CAR GREATER 35.
092100
092200     PERFORM 068-02-CONVERTER-HEXA.
092300
092400     MOVE WS-HASH-RESULT      TO REF-HASH-INTEGRIDADE.
092500
092600 068-00-FIM.                EXIT.
092700
092800*================================================================*
092900 068-01-ACUMULAR-CARACTERE  SECTION.
093000*================================================================*
093100     SET IX-ALFA             TO 1.
093200     MOVE ZERO                TO WS-VALOR-CAR.
093300
093400     SEARCH TB-ALFABETO VARYING IX-ALFA
093500         AT END NEXT SENTENCE
093600         WHEN TBA-CARACTERE(IX-ALFA)
093700                  EQUAL WSH-CARACTERE(WS-POS-CAR)
093800             COMPUTE WS-VALOR-CAR = IX-ALFA - 1.
093900
094000     DIVIDE WS-POS-CAR BY 4 GIVING WS-TEMP-DIV
094100             REMAINDER WS-GRUPO.
094200
094300     IF WS-GRUPO EQUAL 0
094400         COMPUTE WS-HASH-ACC1 = WS-HASH-ACC1 +
094500                 ((WS-VALOR-CAR + 1) * WS-POS-CAR).
094600
094700     IF WS-GRUPO EQUAL 1
094800         COMPUTE WS-HASH-ACC2 = WS-HASH-ACC2 +
094900                 ((WS-VALOR-CAR + 1) * WS-POS-CAR).
095000
095100     IF WS-GRUPO EQUAL 2
095200         COMPUTE WS-HASH-ACC3 = WS-HASH-ACC3 +
095300                 ((WS-VALOR-CAR + 1) * WS-POS-CAR).
095400
095500     IF WS-GRUPO EQUAL 3
095600         COMPUTE WS-HASH-ACC4 = WS-HASH-ACC4 +
095700                 ((WS-VALOR-CAR + 1) * WS-POS-CAR).
095800
095900 068-01-FIM.                EXIT.
096000
096100*================================================================*
096200 068-02-CONVERTER-HEXA      SECTION.
096300*================================================================*
096400     MOVE WS-HASH-ACC1       TO WS-HASH-ACC-ATUAL.
096500     MOVE 1                  TO WS-HASH-OFFSET.
096600     PERFORM 068-03-GERAR-8-DIGITOS.
096700
096800     MOVE WS-HASH-ACC2       TO WS-HASH-ACC-ATUAL.
096900     MOVE 9                  TO WS-HASH-OFFSET.
097000     PERFORM 068-03-GERAR-8-DIGITOS.
097100
097200     MOVE WS-HASH-ACC3       TO WS-HASH-ACC-ATUAL.
097300     MOVE 17                 TO WS-HASH-OFFSET.
097400     PERFORM 068-03-GERAR-8-DIGITOS.
097500
097600     MOVE WS-HASH-ACC4       TO WS-HASH-ACC-ATUAL.
097700     MOVE 25                 TO WS-HASH-OFFSET.
097800     PERFORM 068-03-GERAR-8-DIGITOS.
097900
098000 068-02-FIM.                EXIT.
098100
098200*================================================================*
098300 068-03-GERAR-8-DIGITOS     SECTION.
098400*================================================================*
098500     PERFORM 068-04-GERAR-1-DIGITO
098600         VARYING WS-HASH-POS FROM 7 BY -1
098700         UNTIL WS-HASH-POS LESS ZERO.
098800
098900 068-03-FIM.                EXIT.
099000
099100*================================================================*
099200 068-04-GERAR-1-DIGITO      SECTION.
099300*================================================================*
099400     DIVIDE WS-HASH-ACC-ATUAL BY 16 GIVING WS-HASH-ACC-ATUAL
099500             REMAINDER WS-HASH-DIGITO.
099600     MOVE WS-HEXA-ALFABETO(WS-HASH-DIGITO + 1:1)
099700         TO WS-HASH-RESULT(WS-HASH-OFFSET + WS-HASH-POS:1).
099800
099900 068-04-FIM.                EXIT.
100000
100100*================================================================*
100200 069-00-MESCLAR-NOTA        SECTION.
100300*================================================================*
100400*    REGRA DE MESCLA - ANEXA O BLOCO DA NOTA AO PEDIDO REFINADO
100500*    E FORCA O STATUS PARA FATURADO_COMPLETO.
100600     MOVE WS-NF-NUMERO        TO REF-NF-NUMERO.
100700     MOVE WS-NF-SERIE         TO REF-NF-SERIE.
100800     MOVE WS-NF-DATA-EMISSAO  TO REF-NF-DATA-EMISSAO.
100900     MOVE WS-NF-VALOR-TOTAL   TO REF-NF-VALOR-TOTAL.
101000     MOVE 'FATURADO_COMPLETO' TO REF-STATUS-PROCESSO.
101100
101200 069-00-FIM.                EXIT.
101300
101400*================================================================*
101500 071-00-REGISTRAR-PROCESSADO
101600                             SECTION.
101700*================================================================*
101800     IF ACUM-QTD-BLOQ LESS 8000
101900         ADD 1                TO ACUM-QTD-BLOQ
102000         MOVE ORD-CODIGO-PEDIDO
102100                     TO TBB-CODIGO-PEDIDO(ACUM-QTD-BLOQ)
102200     ELSE
102300         DISPLAY '* TABELA DE PROCESSADOS CHEIA'.
102400
102500 071-00-FIM.                EXIT.
102600
102700*================================================================*
102800*  UNIDADE 4 DA ESPEC. - ATUALIZACAO DO HISTORICO PROCESSADO     *
102900*================================================================*
103000 070-00-GRAVAR-PROCESSADOS  SECTION.
103100*================================================================*
103110*    CH0206  2002-08-14  TOC  SE NAO HOUVE PEDIDO PROCESSADO NO
103120*            LOTE, NAO HA O QUE ORDENAR NEM GRAVAR NO HISTORICO.
103130     IF ACUM-QTD-BLOQ EQUAL ZERO
103140         GO TO 070-00-FIM
103150     ELSE
103160         NEXT SENTENCE.
103200     PERFORM 075-00-ORDENAR-PROCESSADOS THRU 075-00-FIM.
103300     SET IX-BLOQ              TO 1.
103400     PERFORM 076-00-GRAVAR-UM-PROCESSADO THRU 076-00-FIM
103500         VARYING IX-BLOQ FROM 1 BY 1
103600         UNTIL IX-BLOQ GREATER ACUM-QTD-BLOQ.
103700
103800 070-00-FIM.                EXIT.
103900
104000*================================================================*
104100 076-00-GRAVAR-UM-PROCESSADO
104200                             SECTION.
104300*================================================================*
104400     MOVE TBB-CODIGO-PEDIDO(IX-BLOQ) TO PRC-CODIGO-PEDIDO.
104500     WRITE REG-PEDIDO-PROC.
104600     PERFORM 001-08-FS-PROCESS.
104700
104800 076-00-FIM.                EXIT.
104900
105000*================================================================*
105100*  ORDENACAO CRESCENTE DA TABELA DE PROCESSADOS (SEM VERBO SORT, *
105200*  O CPD NUNCA INSTALOU A OPCAO DE SORT NESTE COMPILADOR).       *
105300*================================================================*
105400 075-00-ORDENAR-PROCESSADOS SECTION.
105500*================================================================*
105600     SET HOUVE-TROCA         TO TRUE.
105700     PERFORM 075-01-PASSADA
105800         UNTIL NAO-HOUVE-TROCA.
105900
106000 075-00-FIM.                EXIT.
106100
106200*================================================================*
106300 075-01-PASSADA             SECTION.
106400*================================================================*
106500     SET NAO-HOUVE-TROCA     TO TRUE.
106600
106700     IF ACUM-QTD-BLOQ GREATER 1
106800         PERFORM 075-02-COMPARAR THRU 075-02-FIM
106900             VARYING IX-BLOQ FROM 1 BY 1
107000             UNTIL IX-BLOQ NOT LESS ACUM-QTD-BLOQ.
107100
107200 075-01-FIM.                EXIT.
107300
107400*================================================================*
107500 075-02-COMPARAR            SECTION.
107600*================================================================*
107700     IF TBB-CODIGO-PEDIDO(IX-BLOQ)
107800             GREATER TBB-CODIGO-PEDIDO(IX-BLOQ + 1)
107900         MOVE TBB-CODIGO-PEDIDO(IX-BLOQ)     TO WS-TROCA-TEMP
108000         MOVE TBB-CODIGO-PEDIDO(IX-BLOQ + 1)
108100                                              TO
108200                 TBB-CODIGO-PEDIDO(IX-BLOQ)
108300         MOVE WS-TROCA-TEMP
108400                 TO TBB-CODIGO-PEDIDO(IX-BLOQ + 1)
108500         SET HOUVE-TROCA                     TO TRUE.
108600
108700 075-02-FIM.                EXIT.
108800
108900*================================================================*
109000 099-00-IMPRIMIR-TOTAIS     SECTION.
109100*================================================================*
109200     MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORARIO-SYS.
109300     COMPUTE WS-SEG-FIM      = (WS-HOR-SYS * 3600) +
109400                               (WS-MIN-SYS * 60) +
109500                                WS-SEG-SYS.
109600     COMPUTE WS-SEG-DECORRIDO = WS-SEG-FIM - WS-SEG-INICIO.
109700
109800     DISPLAY '================================================'.
109900     DISPLAY 'PEDIDOS CAPTURADOS          = ' ACUM-CAPTURADOS.
110000     DISPLAY 'PEDIDOS IGNORADOS (BLOQUEIO) = ' ACUM-SKIPPED.
110100     DISPLAY 'PEDIDOS DIVERGENTES          = ' ACUM-DIVERGENTES.
110200     DISPLAY 'TEMPO DECORRIDO (SEGUNDOS)   = ' WS-SEG-DECORRIDO.
110300     DISPLAY '================================================'.
110400
110500 099-00-FIM.                EXIT.
110600
110700*================================================================*
110800 900-00-ERRO                SECTION.
110900*================================================================*
111000     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO
111100     DISPLAY '* FILE STATUS = ' FS-COD-STATUS
111200     DISPLAY '* PROGRAMA ENCERRADO'
111300     STOP RUN.
111400
111500 900-00-FIM.                EXIT.
